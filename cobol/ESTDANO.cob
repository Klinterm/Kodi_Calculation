000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ESTDANO.
000300 AUTHOR. FABIO COSTA.
000400 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000500 DATE-WRITTEN. 03/17/87.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DO CPD - EMPRESA S/A.
000800*
000900*    EMPRESA S / A
001000* ANALISTA       : FABIO
001100* PROGRAMADOR(A) : FABIO / JAMILE
001200* FINALIDADE     : CALCULETA DE ESTIMATIVA DE CUSTO DE REPARO
001300*                  DE AVARIAS (DANOS) EM MERCADORIA DEVOLVIDA.
001400*                  LE OS CADASTROS DE TIPO DE AVARIA, UNIDADE,
001500*                  FAIXA DE SEVERIDADE, TABELA DE PRECOS E
001600*                  CUSTO POR ATIVIDADE, E O ARQUIVO DE PEDIDOS
001700*                  DE ORCAMENTO, E EMITE O RELATORIO DE
001800*                  ESTIMATIVA DETALHADO POR PEDIDO.
001900* DATA           : 17/03/87
002000* VRS         DATA           DESCRICAO
002100* 1.0         17/03/87       IMPLANTACAO - PRIMEIRA VERSAO
002200*                            DO MODULO DE CALCULO DE DANOS.
002300* 1.1         02/06/87  FC   CORRIGIDO ARREDONDAMENTO DA
002400*                            ESTIMATIVA DE MAO DE OBRA (R5).
002500* 1.2         14/09/88  FC   INCLUIDA SELECAO DA FAIXA DE
002600*                            SEVERIDADE MAIS PROXIMA (R4).
002700* 1.3         21/02/89  JAM  AJUSTE NA LEITURA DO CADASTRO DE
002800*                            UNIDADES - CONVERSAO PARA BASE.
002900* 1.4         05/07/90  FC   INCLUSAO DO RESUMO DE FIM DE
003000*                            PROCESSAMENTO (PEDIDOS LIDOS,
003100*                            ESTIMADOS E REJEITADOS).
003200* 1.5         11/01/91  JAM  CHAMADO 1091 - CORRIGE SELECAO DO
003300*                            ANO DE TABELA DE PRECOS QUANDO O
003400*                            PEDIDO NAO INFORMA O ANO (R2).
003500* 1.6         30/08/91  FC   CHAMADO 1147 - LINHA DE ERRO DO
003600*                            PEDIDO REJEITADO PASSA A TRAZER O
003700*                            TEXTO DO MOTIVO DA REJEICAO.
003800* 1.7         19/03/92  JAM  CHAMADO 1206 - CUSTO DE ATIVIDADE
003900*                            GENERICO (FAIXA = ZERO) PASSA A
004000*                            SER CONSIDERADO JUNTO COM O DA
004100*                            FAIXA ESPECIFICA SELECIONADA.
004200* 1.8         08/10/93  FC   CHAMADO 1288 - SELECAO DE LINHAS DE
004300*                            CUSTO PASSA A COMPARAR UMA CHAVE
004400*                            COMBINADA (TABELA DE PRECOS + FAIXA)
004450*                            AO INVES DE DUAS CONDICOES SEPARADAS.
004500* 1.9         02/02/94  JAM  CHAMADO 1340 - RELATORIO PASSA A
004600*                            IMPRIMIR O CODIGO NO IDIOMA DO
004700*                            PEDIDO (EN OU NL).
004800* 2.0         17/11/95  FC   CHAMADO 1422 - AUMENTADA A TABELA
004900*                            DE CUSTO POR ATIVIDADE PARA 5000
005000*                            LINHAS (CRESCIMENTO DO CADASTRO).
005100* 2.1         25/06/96  JAM  CHAMADO 1489 - CORRIGE EMPATE NA
005200*                            SELECAO DE FAIXA DE SEVERIDADE -
005300*                            MANTER A PRIMEIRA DO ARQUIVO.
005400* 2.2         03/03/98  FC   CHAMADO 1560 - REVISAO GERAL DOS
005500*                            CAMPOS DE DATA/ANO PARA SUPORTAR
005600*                            4 DIGITOS DE ANO (PROJETO ANO2000).
005700* 2.3         19/11/98  FC   CHAMADO 1561 - TABELA DE PRECOS E
005800*                            CAMPO ANO DO PEDIDO CONFIRMADOS
005900*                            COM 4 DIGITOS (ANO2000) - TESTADO
006000*                            COM VIRADA DE SECULO SIMULADA.
006100* 2.4         14/05/99  JAM  CHAMADO 1602 - INCLUIDO RESERVADO
006200*                            FUTURO NOS LAYOUTS DE CADASTRO
006300*                            PARA EVITAR NOVA QUEBRA DE RECORD.
006320* 2.5         23/11/00  FC   CHAMADO 1644 - CONFERENCIA FINAL
006330*                            POS-VIRADA DO SECULO: REPROCESSADO
006340*                            O LOTE DE PEDIDOS DE JAN/2000 PARA
006350*                            CONFIRMAR QUE O ANO DE 4 DIGITOS
006360*                            (CHAMADO 1561) NAO QUEBROU A
006370*                            SELECAO DE TABELA DE PRECOS (R2).
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-4341.
006800 OBJECT-COMPUTER. IBM-4341.
007350*----------------------------------------------------------*
007360* TODOS OS CADASTROS DE REFERENCIA E O ARQUIVO DE PEDIDOS   *
007370* SAO SEQUENCIAIS, LIDOS DO INICIO AO FIM UMA UNICA VEZ NA  *
007380* CARGA (PASSO 1 E 2) - NAO HA ACESSO ALEATORIO A ARQUIVO   *
007390* EM DISCO, SO AS TABELAS EM MEMORIA MONTADAS A PARTIR      *
007395* DELES SAO PESQUISADAS (SEARCH ALL).                       *
007398*----------------------------------------------------------*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007550*    CADASTRO DE TIPOS DE AVARIA - CARREGADO EM 1100
007600     SELECT DAMTYPE-FILE ASSIGN TO DAMTYPE
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-DAMTYPE-STATUS.
008000
008050*    CADASTRO DE UNIDADES DE MEDIDA - CARREGADO EM 1200
008100     SELECT UNIT-FILE ASSIGN TO UNITTAB
008200         ORGANIZATION IS SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS WS-UNIT-STATUS.
008500
008550*    CADASTRO DE FAIXAS DE SEVERIDADE - CARREGADO EM 1300
008600     SELECT SEVBAND-FILE ASSIGN TO SEVBAND
008700         ORGANIZATION IS SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS WS-SEVBAND-STATUS.
009000
009050*    CADASTRO DA TABELA DE PRECOS - CARREGADO EM 1400
009100     SELECT PRCBOOK-FILE ASSIGN TO PRCBOOK
009200         ORGANIZATION IS SEQUENTIAL
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS WS-PRCBOOK-STATUS.
009500
009550*    CADASTRO DE CUSTO POR ATIVIDADE - CARREGADO EM 1500
009600     SELECT ACTCOST-FILE ASSIGN TO ACTCOST
009700         ORGANIZATION IS SEQUENTIAL
009800         ACCESS MODE IS SEQUENTIAL
009900         FILE STATUS IS WS-ACTCOST-STATUS.
010000
010050*    ARQUIVO DE PEDIDOS DE ORCAMENTO - LIDO EM 2000
010100     SELECT ESTREQ-FILE ASSIGN TO ESTREQ
010200         ORGANIZATION IS SEQUENTIAL
010300         ACCESS MODE IS SEQUENTIAL
010400         FILE STATUS IS WS-ESTREQ-STATUS.
010500
010550*    RELATORIO DE ESTIMATIVA - GRAVADO EM 2160/2170/9000
010600     SELECT ESTRPT-FILE ASSIGN TO ESTRPT
010700         ORGANIZATION IS SEQUENTIAL
010800         ACCESS MODE IS SEQUENTIAL
010900         FILE STATUS IS WS-ESTRPT-STATUS.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300*----------------------------------------------------------*
011400* CADASTRO DE TIPO DE AVARIA (DAMAGE TYPE) - ENTRADA        *
011500*----------------------------------------------------------*
011600 FD  DAMTYPE-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 130 CHARACTERS.
011900
012000 01  REG-DAMTYPE.
012070*            IDENTIFICADOR NUMERICO DO TIPO DE AVARIA
012100     05  DT-DAMAGE-TYPE-ID       PIC 9(05).
012170*            CODIGO DO TIPO DE AVARIA EM INGLES (R1)
012200     05  DT-CODE-EN              PIC X(20).
012270*            CODIGO DO TIPO DE AVARIA EM HOLANDES (R1)
012300     05  DT-CODE-NL              PIC X(20).
012370*            NOME DESCRITIVO EM INGLES
012400     05  DT-NAME-EN              PIC X(40).
012470*            NOME DESCRITIVO EM HOLANDES
012500     05  DT-NAME-NL              PIC X(40).
012600     05  FILLER                  PIC X(05).
012700
012800*----------------------------------------------------------*
012900* CADASTRO DE UNIDADE DE MEDIDA (UNIT) - ENTRADA            *
013000*----------------------------------------------------------*
013100 FD  UNIT-FILE
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 40 CHARACTERS.
013400
013500 01  REG-UNIT.
013570*            IDENTIFICADOR NUMERICO DA UNIDADE DE MEDIDA
013600     05  UN-UNIT-ID              PIC 9(05).
013670*            SIMBOLO DA UNIDADE INFORMADO NO PEDIDO (R3)
013700     05  UN-SYMBOL               PIC X(10).
013770*            FATOR DE CONVERSAO PARA A UNIDADE BASE (R3)
013800     05  UN-CONVERSION-TO-BASE   PIC S9(07)V9(04)
013900                                  SIGN IS LEADING SEPARATE.
013970*            SIMBOLO DA UNIDADE BASE DO SISTEMA
014000     05  UN-BASE-SYMBOL          PIC X(10).
014100     05  FILLER                  PIC X(03).
014200
014300*----------------------------------------------------------*
014400* CADASTRO DE FAIXA DE SEVERIDADE (SEVERITY BAND) - ENTRADA *
014500*----------------------------------------------------------*
014600 FD  SEVBAND-FILE
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 64 CHARACTERS.
014900
015000 01  REG-SEVBAND.
015070*            IDENTIFICADOR NUMERICO DA FAIXA DE SEVERIDADE
015100     05  SB-SEVERITY-BAND-ID     PIC 9(05).
015170*            TIPO DE AVARIA A QUE A FAIXA PERTENCE
015200     05  SB-DAMAGE-TYPE-ID       PIC 9(05).
015270*            ROTULO DA FAIXA IMPRESSO NO CABECALHO (R4)
015300     05  SB-BAND-LABEL           PIC X(20).
015370*            UNIDADE EM QUE O MIN/MAX DA FAIXA ESTA EXPRESSO
015400     05  SB-UNIT-ID              PIC 9(05).
015470*            LIMITE INFERIOR DA FAIXA (R4)
015500     05  SB-RANGE-MIN            PIC S9(07)V9(04)
015600                                  SIGN IS LEADING SEPARATE.
015670*            LIMITE SUPERIOR DA FAIXA (R4)
015700     05  SB-RANGE-MAX            PIC S9(07)V9(04)
015800                                  SIGN IS LEADING SEPARATE.
015900     05  FILLER                  PIC X(05).
016000
016100*----------------------------------------------------------*
016200* CADASTRO DE TABELA DE PRECOS (PRICE BOOK) - ENTRADA       *
016300*----------------------------------------------------------*
016400 FD  PRCBOOK-FILE
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 12 CHARACTERS.
016700
016800 01  REG-PRCBOOK.
016870*            IDENTIFICADOR NUMERICO DA TABELA DE PRECOS
016900     05  PB-PRICE-BOOK-ID        PIC 9(05).
016970*            ANO A QUE A TABELA DE PRECOS SE REFERE (R2)
017000     05  PB-YEAR-LABEL           PIC 9(04).
017100     05  FILLER                  PIC X(03).
017200
017300*----------------------------------------------------------*
017400* CADASTRO DE CUSTO POR ATIVIDADE (ACTIVITY COST) - ENTRADA *
017500*----------------------------------------------------------*
017600 FD  ACTCOST-FILE
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 240 CHARACTERS.
017900
018000 01  REG-ACTCOST.
018070*            TIPO DE AVARIA DA LINHA DE CUSTO
018100     05  AC-DAMAGE-TYPE-ID       PIC 9(05).
018170*            IDENTIFICADOR NUMERICO DA ATIVIDADE
018200     05  AC-ACTIVITY-ID          PIC 9(05).
018270*            CODIGO DA ATIVIDADE EM INGLES
018300     05  AC-ACTIVITY-CODE-EN     PIC X(20).
018370*            CODIGO DA ATIVIDADE EM HOLANDES
018400     05  AC-ACTIVITY-CODE-NL     PIC X(20).
018470*            NOME DA ATIVIDADE EM INGLES
018500     05  AC-ACTIVITY-NAME-EN     PIC X(40).
018570*            NOME DA ATIVIDADE EM HOLANDES
018600     05  AC-ACTIVITY-NAME-NL     PIC X(40).
018670*            ORDEM DE IMPRESSAO DA ATIVIDADE NO DETALHE
018700     05  AC-SEQUENCE-ORDER       PIC 9(03).
018770*            'Y' = ATIVIDADE OBRIGATORIA PARA O TIPO DE AVARIA
018800     05  AC-IS-REQUIRED          PIC X(01).
018870*            TABELA DE PRECOS A QUE A LINHA PERTENCE (R9)
018900     05  AC-PRICE-BOOK-ID        PIC 9(05).
018970*            FAIXA A QUE A LINHA SE APLICA, OU ZERO = TODAS (R9)
019000     05  AC-SEVERITY-BAND-ID     PIC 9(05).
019070*            CUSTO DE MAO DE OBRA POR UNIDADE DE TAMANHO (R5)
019100     05  AC-LABOR-UNIT-COST      PIC S9(07)V99
019200                                  SIGN IS LEADING SEPARATE.
019270*            'Y' = USAR CUSTO DE MAO DE OBRA POR UNIDADE
019300     05  AC-LABOR-UNIT-COST-FLAG PIC X(01).
019370*            CUSTO MINIMO DE MAO DE OBRA (FAIXA FECHADA) (R5)
019400     05  AC-LABOR-COST-MIN       PIC S9(07)V99
019500                                  SIGN IS LEADING SEPARATE.
019570*            'Y' = CUSTO MINIMO DE MAO DE OBRA INFORMADO
019600     05  AC-LABOR-COST-MIN-FLAG  PIC X(01).
019670*            CUSTO MAXIMO DE MAO DE OBRA (FAIXA FECHADA) (R5)
019700     05  AC-LABOR-COST-MAX       PIC S9(07)V99
019800                                  SIGN IS LEADING SEPARATE.
019870*            'Y' = CUSTO MAXIMO DE MAO DE OBRA INFORMADO
019900     05  AC-LABOR-COST-MAX-FLAG  PIC X(01).
019970*            CUSTO DE MATERIAL POR UNIDADE DE TAMANHO (R6)
020000     05  AC-MATERIAL-UNIT-COST   PIC S9(07)V99
020100                                  SIGN IS LEADING SEPARATE.
020170*            'Y' = USAR CUSTO DE MATERIAL POR UNIDADE
020200     05  AC-MATERIAL-UNIT-COST-FLAG
020300                                  PIC X(01).
020370*            CUSTO MINIMO DE MATERIAL (FAIXA FECHADA) (R6)
020400     05  AC-MATERIAL-COST-MIN    PIC S9(07)V99
020500                                  SIGN IS LEADING SEPARATE.
020570*            'Y' = CUSTO MINIMO DE MATERIAL INFORMADO
020600     05  AC-MATERIAL-COST-MIN-FLAG
020700                                  PIC X(01).
020770*            CUSTO MAXIMO DE MATERIAL (FAIXA FECHADA) (R6)
020800     05  AC-MATERIAL-COST-MAX    PIC S9(07)V99
020900                                  SIGN IS LEADING SEPARATE.
020970*            'Y' = CUSTO MAXIMO DE MATERIAL INFORMADO
021000     05  AC-MATERIAL-COST-MAX-FLAG
021100                                  PIC X(01).
021170*            SIMBOLO DA UNIDADE DE MAO DE OBRA PARA IMPRESSAO
021200     05  AC-LABOR-UNIT-SYMBOL    PIC X(10).
021270*            SIMBOLO DA UNIDADE DE MATERIAL PARA IMPRESSAO
021300     05  AC-MATERIAL-UNIT-SYMBOL PIC X(10).
021400     05  FILLER                  PIC X(10).
021500
021600*----------------------------------------------------------*
021700* ARQUIVO DE PEDIDOS DE ORCAMENTO (ESTIMATE REQUEST)        *
021800*----------------------------------------------------------*
021900 FD  ESTREQ-FILE
022000     LABEL RECORDS ARE STANDARD
022100     RECORD CONTAINS 56 CHARACTERS.
022200
022300 01  REG-ESTREQ.
022370*            NUMERO DO PEDIDO DE ORCAMENTO
022400     05  ER-REQUEST-ID           PIC 9(05).
022470*            CODIGO DO TIPO DE AVARIA INFORMADO (EN OU NL)
022500     05  ER-DAMAGE-CODE          PIC X(20).
022570*            TAMANHO DA AVARIA NA UNIDADE INFORMADA (R3)
022600     05  ER-SIZE-VALUE           PIC S9(07)V9(04)
022700                                  SIGN IS LEADING SEPARATE.
022770*            SIMBOLO DA UNIDADE DO TAMANHO INFORMADO
022800     05  ER-UNIT-SYMBOL          PIC X(10).
022870*            ANO DA TABELA DE PRECOS, OU ZERO = USAR O PADRAO (R2)
022900     05  ER-PRICE-YEAR           PIC 9(04).
022970*            IDIOMA DO PEDIDO - 'EN' OU 'NL'
023000     05  ER-LANGUAGE             PIC X(02).
023100     05  FILLER                  PIC X(03).
023200
023300*----------------------------------------------------------*
023400* RELATORIO DE ESTIMATIVA (OUTPUT) - 132 COLUNAS            *
023500*----------------------------------------------------------*
023600 FD  ESTRPT-FILE
023700     LABEL RECORDS ARE OMITTED
023800     RECORD CONTAINS 132 CHARACTERS.
023900
024000 01  REG-ESTRPT                  PIC X(132).
024100
024200 WORKING-STORAGE SECTION.
024300*----------------------------------------------------------*
024400* CODIGOS DE RETORNO DOS ARQUIVOS (FILE STATUS)             *
024500*----------------------------------------------------------*
024600 01  WS-FILE-STATUSES.
024650*        STATUS DE RETORNO DA LEITURA DO CADASTRO DE AVARIAS
024700     05  WS-DAMTYPE-STATUS       PIC X(02) VALUE SPACES.
024800         88  DAMTYPE-OK          VALUE '00'.
024900         88  DAMTYPE-EOF         VALUE '10'.
024950*        STATUS DE RETORNO DA LEITURA DO CADASTRO DE UNIDADES
025000     05  WS-UNIT-STATUS          PIC X(02) VALUE SPACES.
025100         88  UNIT-OK             VALUE '00'.
025200         88  UNIT-EOF            VALUE '10'.
025250*        STATUS DE RETORNO DA LEITURA DE FAIXAS DE SEVERIDADE
025300     05  WS-SEVBAND-STATUS       PIC X(02) VALUE SPACES.
025400         88  SEVBAND-OK          VALUE '00'.
025500         88  SEVBAND-EOF         VALUE '10'.
025550*        STATUS DE RETORNO DA LEITURA DA TABELA DE PRECOS
025600     05  WS-PRCBOOK-STATUS       PIC X(02) VALUE SPACES.
025700         88  PRCBOOK-OK          VALUE '00'.
025800         88  PRCBOOK-EOF         VALUE '10'.
025850*        STATUS DE RETORNO DA LEITURA DO CUSTO POR ATIVIDADE
025900     05  WS-ACTCOST-STATUS       PIC X(02) VALUE SPACES.
026000         88  ACTCOST-OK          VALUE '00'.
026100         88  ACTCOST-EOF         VALUE '10'.
026150*        STATUS DE RETORNO DA LEITURA DO ARQUIVO DE PEDIDOS
026200     05  WS-ESTREQ-STATUS        PIC X(02) VALUE SPACES.
026300         88  ESTREQ-OK           VALUE '00'.
026400         88  ESTREQ-EOF          VALUE '10'.
026450*        STATUS DE RETORNO DA GRAVACAO DO RELATORIO
026500     05  WS-ESTRPT-STATUS        PIC X(02) VALUE SPACES.
026600         88  ESTRPT-OK           VALUE '00'.
026700     05  FILLER                  PIC X(04) VALUE SPACES.
026800
026900*----------------------------------------------------------*
027000* CONTADORES DE CARGA E DE PROCESSAMENTO (BINARIOS)         *
027100*----------------------------------------------------------*
027200 01  WS-COUNTERS.
027250*        QUANTOS TIPOS DE AVARIA FORAM CARREGADOS EM 1100
027300     05  WS-CNT-DAMTYPE          PIC S9(04) COMP VALUE ZERO.
027350*        QUANTAS UNIDADES DE MEDIDA FORAM CARREGADAS EM 1200
027400     05  WS-CNT-UNIT             PIC S9(04) COMP VALUE ZERO.
027450*        QUANTAS FAIXAS DE SEVERIDADE FORAM CARREGADAS EM 1300
027500     05  WS-CNT-SEVBAND          PIC S9(04) COMP VALUE ZERO.
027550*        QUANTAS TABELAS DE PRECOS FORAM CARREGADAS EM 1400
027600     05  WS-CNT-PRCBOOK          PIC S9(04) COMP VALUE ZERO.
027650*        QUANTAS LINHAS DE CUSTO FORAM CARREGADAS EM 1500
027700     05  WS-CNT-ACTCOST          PIC S9(04) COMP VALUE ZERO.
027750*        TOTAL DE PEDIDOS LIDOS NO LOTE (RESUMO 9000)
027800     05  WS-CNT-READ             PIC S9(07) COMP VALUE ZERO.
027850*        TOTAL DE PEDIDOS ESTIMADOS COM SUCESSO (RESUMO 9000)
027900     05  WS-CNT-ESTIMATED        PIC S9(07) COMP VALUE ZERO.
027950*        TOTAL DE PEDIDOS REJEITADOS (RESUMO 9000)
028000     05  WS-CNT-REJECTED         PIC S9(07) COMP VALUE ZERO.
028025*        LINHAS DO BLOCO DE CUSTO (2150) QUE SOBREVIVEM AO
028030*        FILTRO DE TABELA DE PRECOS/FAIXA EM 2155 (R9).
028035     05  WS-CNT-FILTERED         PIC S9(04) COMP VALUE ZERO.
028050*        NUMERO DE PAGINA DO RELATORIO (RESERVADO)
028100     05  WS-PAGE-NO              PIC S9(05) COMP VALUE ZERO.
028200     05  FILLER                  PIC X(06) VALUE SPACES.
028300
028400*----------------------------------------------------------*
028450* INDICES AVULSOS DE USO GERAL NAS ROTINAS DE PESQUISA EM   *
028460* FAIXA (BRACKET) DAS TABELAS DE SEVERIDADE E DE CUSTO.     *
028470*----------------------------------------------------------*
028480 77  WS-SUB-1                    PIC S9(04) COMP VALUE ZERO.
028490 77  WS-SUB-2                    PIC S9(04) COMP VALUE ZERO.
028495*----------------------------------------------------------*
028497* FAIXAS (BRACKETS) DE INDICE JA LOCALIZADAS NAS TABELAS    *
028498* DE SEVERIDADE E DE CUSTO POR ATIVIDADE PARA O TIPO DE     *
028499* AVARIA EM PROCESSAMENTO.                                  *
028600*----------------------------------------------------------*
028700 01  WS-SUBSCRIPTS.
029000     05  WS-BAND-FIRST           PIC S9(04) COMP VALUE ZERO.
029100     05  WS-BAND-LAST            PIC S9(04) COMP VALUE ZERO.
029200     05  WS-COST-FIRST           PIC S9(04) COMP VALUE ZERO.
029300     05  WS-COST-LAST            PIC S9(04) COMP VALUE ZERO.
029400     05  FILLER                  PIC X(04) VALUE SPACES.
029500
029600*----------------------------------------------------------*
029700* CHAVE LOGICA DE FIM DE ARQUIVO DE PEDIDOS (STANDALONE)    *
029800*----------------------------------------------------------*
029810 77  WS-SW-ESTREQ-EOF            PIC X(01) VALUE 'N'.
029820     88  ESTREQ-AT-END           VALUE 'Y'.
029900 01  WS-SWITCHES.
030150*        LIGADA EM 2190 QUANDO ALGUM PASSO REJEITA O PEDIDO
030200     05  WS-SW-REQUEST-REJECTED  PIC X(01) VALUE 'N'.
030300         88  REQUEST-IS-REJECTED VALUE 'Y'.
030350*        LIGADA EM 2165 QUANDO HA ESTIMATIVA DE MAO DE OBRA (R5)
030400     05  WS-SW-LABOR-PRESENT     PIC X(01) VALUE 'N'.
030500         88  LABOR-ESTIMATE-PRESENT VALUE 'Y'.
030550*        LIGADA EM 2165 QUANDO HA ESTIMATIVA DE MATERIAL (R6)
030600     05  WS-SW-MATERIAL-PRESENT  PIC X(01) VALUE 'N'.
030700         88  MATERIAL-ESTIMATE-PRESENT VALUE 'Y'.
030800     05  FILLER                  PIC X(04) VALUE SPACES.
030900
031000*----------------------------------------------------------*
031100* DATA DE PROCESSAMENTO DO LOTE (CARIMBO NO RELATORIO)      *
031200*----------------------------------------------------------*
031300 01  WS-RUN-DATE.
031400     05  WS-RUN-DATE-YMD         PIC 9(06).
031500     05  FILLER                  PIC X(04) VALUE SPACES.
031600
031700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
031800     05  WS-RUN-DATE-YY          PIC 9(02).
031900     05  WS-RUN-DATE-MM          PIC 9(02).
032000     05  WS-RUN-DATE-DD          PIC 9(02).
032100     05  FILLER                  PIC X(04).
032110*        MONTA O CARIMBO MM/DD/YY IMPRESSO NO CABECALHO DO
032120*        RESUMO DE FIM DE LOTE (9000), A PARTIR DE WS-RUN-DATE-R.
032130 01  WS-RUN-DATE-DISPLAY.
032140     05  WS-RDD-MM               PIC 99.
032150     05  FILLER                  PIC X(01) VALUE '/'.
032160     05  WS-RDD-DD               PIC 99.
032170     05  FILLER                  PIC X(01) VALUE '/'.
032180     05  WS-RDD-YY               PIC 99.
032200
032300*----------------------------------------------------------*
032400* TABELA EM MEMORIA - TIPOS DE AVARIA (ORDEM: CODE-EN)      *
032500*----------------------------------------------------------*
032600 01  TBL-DAMTYPE-TABLE.
032700     05  TBL-DAMTYPE-ENTRY OCCURS 0 TO 500 TIMES
032800                 DEPENDING ON WS-CNT-DAMTYPE
032900                 ASCENDING KEY IS TBL-DT-CODE-EN
033000                 INDEXED BY DT-IDX.
033070*            CHAVE DE ACESSO DA TABELA POR SEARCH ALL (ORDEM EN)
033100         10  TBL-DT-DAMAGE-TYPE-ID   PIC 9(05).
033170*            CODIGO EN EM MEMORIA - CHAVE DE PESQUISA BINARIA (R1)
033200         10  TBL-DT-CODE-EN          PIC X(20).
033270*            CODIGO NL EM MEMORIA - PESQUISADO SEQUENCIALMENTE
033300         10  TBL-DT-CODE-NL          PIC X(20).
033370*            NOME EM MEMORIA PARA IMPRESSAO NO CABECALHO (EN)
033400         10  TBL-DT-NAME-EN          PIC X(40).
033470*            NOME EM MEMORIA PARA IMPRESSAO NO CABECALHO (NL)
033500         10  TBL-DT-NAME-NL          PIC X(40).
033600         10  FILLER                  PIC X(05).
033700
033800*----------------------------------------------------------*
033900* TABELA EM MEMORIA - UNIDADES DE MEDIDA (ORDEM: SYMBOL)    *
034000*----------------------------------------------------------*
034100 01  TBL-UNIT-TABLE.
034200     05  TBL-UNIT-ENTRY OCCURS 0 TO 200 TIMES
034300                 DEPENDING ON WS-CNT-UNIT
034400                 ASCENDING KEY IS TBL-UN-SYMBOL
034500                 INDEXED BY UN-IDX.
034570*            IDENTIFICADOR DA UNIDADE CARREGADO EM MEMORIA
034600         10  TBL-UN-UNIT-ID           PIC 9(05).
034670*            CHAVE DE PESQUISA BINARIA DA TABELA DE UNIDADES (R3)
034700         10  TBL-UN-SYMBOL            PIC X(10).
034770*            FATOR DE CONVERSAO EM MEMORIA, USADO EM 2130/2140 (R3)
034800         10  TBL-UN-CONVERSION        PIC S9(07)V9(04)
034900                                       SIGN IS LEADING SEPARATE.
034970*            SIMBOLO DA UNIDADE BASE EM MEMORIA
035000         10  TBL-UN-BASE-SYMBOL       PIC X(10).
035100         10  FILLER                   PIC X(03).
035200
035300*----------------------------------------------------------*
035400* TABELA EM MEMORIA - FAIXAS DE SEVERIDADE                  *
035500* (ORDEM: DAMAGE-TYPE-ID, PARA PERMITIR PESQUISA BINARIA    *
035600* DO PRIMEIRO REGISTRO DO GRUPO)                            *
035700*----------------------------------------------------------*
035800 01  TBL-SEVBAND-TABLE.
035900     05  TBL-SEVBAND-ENTRY OCCURS 0 TO 2000 TIMES
036000                 DEPENDING ON WS-CNT-SEVBAND
036100                 ASCENDING KEY IS TBL-SB-DAMAGE-TYPE-ID
036200                 INDEXED BY SB-IDX.
036270*            IDENTIFICADOR DA FAIXA CARREGADO EM MEMORIA
036300         10  TBL-SB-SEVERITY-BAND-ID PIC 9(05).
036370*            CHAVE DE PESQUISA BINARIA - AGRUPA FAIXAS POR TIPO (R4)
036400         10  TBL-SB-DAMAGE-TYPE-ID   PIC 9(05).
036470*            ROTULO DA FAIXA EM MEMORIA PARA O CABECALHO (R4)
036500         10  TBL-SB-BAND-LABEL       PIC X(20).
036570*            UNIDADE DO MIN/MAX DA FAIXA, EM MEMORIA
036600         10  TBL-SB-UNIT-ID          PIC 9(05).
036670*            LIMITE INFERIOR EM MEMORIA, COMPARADO EM 2146 (R4)
036700         10  TBL-SB-RANGE-MIN        PIC S9(07)V9(04)
036800                                      SIGN IS LEADING SEPARATE.
036870*            LIMITE SUPERIOR EM MEMORIA, COMPARADO EM 2146 (R4)
036900         10  TBL-SB-RANGE-MAX        PIC S9(07)V9(04)
037000                                      SIGN IS LEADING SEPARATE.
037100         10  FILLER                  PIC X(05).
037200
037300*----------------------------------------------------------*
037400* TABELA EM MEMORIA - TABELA DE PRECOS (ORDEM: YEAR-LABEL)  *
037500*----------------------------------------------------------*
037600 01  TBL-PRCBOOK-TABLE.
037700     05  TBL-PRCBOOK-ENTRY OCCURS 0 TO 100 TIMES
037800                 DEPENDING ON WS-CNT-PRCBOOK
037900                 ASCENDING KEY IS TBL-PB-YEAR-LABEL
038000                 INDEXED BY PB-IDX.
038070*            IDENTIFICADOR DA TABELA DE PRECOS EM MEMORIA
038100         10  TBL-PB-PRICE-BOOK-ID     PIC 9(05).
038170*            CHAVE DE PESQUISA BINARIA POR ANO DA TABELA (R2)
038200         10  TBL-PB-YEAR-LABEL        PIC 9(04).
038300         10  FILLER                   PIC X(03).
038400
038500*----------------------------------------------------------*
038600* TABELA EM MEMORIA - CUSTO POR ATIVIDADE                   *
038700* (ORDEM: DAMAGE-TYPE-ID, SEQUENCE-ORDER, ACTIVITY-CODE-EN) *
038800*----------------------------------------------------------*
038900 01  TBL-ACTCOST-TABLE.
039000     05  TBL-ACTCOST-ENTRY OCCURS 0 TO 5000 TIMES
039100                 DEPENDING ON WS-CNT-ACTCOST
039200                 ASCENDING KEY IS TBL-AC-DAMAGE-TYPE-ID
039300                                  TBL-AC-SEQUENCE-ORDER
039400                                  TBL-AC-ACTIVITY-CODE-EN
039500                 INDEXED BY AC-IDX.
039570*            PRIMEIRO NIVEL DA CHAVE DE PESQUISA DA LINHA DE CUSTO
039600         10  TBL-AC-DAMAGE-TYPE-ID    PIC 9(05).
039670*            IDENTIFICADOR DA ATIVIDADE EM MEMORIA
039700         10  TBL-AC-ACTIVITY-ID       PIC 9(05).
039770*            CODIGO EN DA ATIVIDADE, TERCEIRO NIVEL DA CHAVE
039800         10  TBL-AC-ACTIVITY-CODE-EN  PIC X(20).
039870*            CODIGO NL DA ATIVIDADE, SO PARA IMPRESSAO
039900         10  TBL-AC-ACTIVITY-CODE-NL  PIC X(20).
039970*            NOME EN DA ATIVIDADE PARA O DETALHE DO RELATORIO
040000         10  TBL-AC-ACTIVITY-NAME-EN  PIC X(40).
040070*            NOME NL DA ATIVIDADE PARA O DETALHE DO RELATORIO
040100         10  TBL-AC-ACTIVITY-NAME-NL  PIC X(40).
040170*            SEGUNDO NIVEL DA CHAVE - ORDEM DE IMPRESSAO (2161)
040200         10  TBL-AC-SEQUENCE-ORDER    PIC 9(03).
040270*            FLAG DE OBRIGATORIEDADE EM MEMORIA
040300         10  TBL-AC-IS-REQUIRED       PIC X(01).
040370*            TABELA DE PRECOS DA LINHA, CONFERIDA EM 2161 (R9)
040400         10  TBL-AC-PRICE-BOOK-ID     PIC 9(05).
040470*            FAIXA DA LINHA, CONFERIDA EM 2161 (R9)
040500         10  TBL-AC-SEVERITY-BAND-ID  PIC 9(05).
040570*            CUSTO UNITARIO DE MAO DE OBRA, 1A PREFERENCIA (R5)
040600         10  TBL-AC-LABOR-UNIT-COST   PIC S9(07)V99
040700                                       SIGN IS LEADING SEPARATE.
040770*            LIGA A 1A PREFERENCIA DE CUSTO DE MAO DE OBRA (R5)
040800         10  TBL-AC-LABOR-UNIT-COST-FLAG
040900                                       PIC X(01).
040970*            PISO DE MAO DE OBRA, USADO NA 2A/3A PREFERENCIA (R5)
041000         10  TBL-AC-LABOR-COST-MIN    PIC S9(07)V99
041100                                       SIGN IS LEADING SEPARATE.
041170*            LIGA A 2A/3A PREFERENCIA DE CUSTO DE MAO DE OBRA (R5)
041200         10  TBL-AC-LABOR-COST-MIN-FLAG
041300                                       PIC X(01).
041370*            TETO DE MAO DE OBRA, MEDIA COM O MINIMO NA 2A PREF. (R5)
041400         10  TBL-AC-LABOR-COST-MAX    PIC S9(07)V99
041500                                       SIGN IS LEADING SEPARATE.
041570*            LIGA A 2A PREFERENCIA (MEDIA MIN/MAX) DE MAO DE OBRA (R5)
041600         10  TBL-AC-LABOR-COST-MAX-FLAG
041700                                       PIC X(01).
041770*            CUSTO UNITARIO DE MATERIAL, 1A PREFERENCIA (R6)
041800         10  TBL-AC-MATERIAL-UNIT-COST
041900                                       PIC S9(07)V99
042000                                       SIGN IS LEADING SEPARATE.
042070*            LIGA A 1A PREFERENCIA DE CUSTO DE MATERIAL (R6)
042100         10  TBL-AC-MATERIAL-UNIT-COST-FLAG
042200                                       PIC X(01).
042270*            PISO DE MATERIAL, USADO NA 2A/3A PREFERENCIA (R6)
042300         10  TBL-AC-MATERIAL-COST-MIN PIC S9(07)V99
042400                                       SIGN IS LEADING SEPARATE.
042470*            LIGA A 2A/3A PREFERENCIA DE CUSTO DE MATERIAL (R6)
042500         10  TBL-AC-MATERIAL-COST-MIN-FLAG
042600                                       PIC X(01).
042670*            TETO DE MATERIAL, MEDIA COM O MINIMO NA 2A PREF. (R6)
042700         10  TBL-AC-MATERIAL-COST-MAX PIC S9(07)V99
042800                                       SIGN IS LEADING SEPARATE.
042870*            LIGA A 2A PREFERENCIA (MEDIA MIN/MAX) DE MATERIAL (R6)
042900         10  TBL-AC-MATERIAL-COST-MAX-FLAG
043000                                       PIC X(01).
043070*            SIMBOLO DE MAO DE OBRA PARA O DETALHE DO RELATORIO
043100         10  TBL-AC-LABOR-UNIT-SYMBOL PIC X(10).
043170*            SIMBOLO DE MATERIAL PARA O DETALHE DO RELATORIO
043200         10  TBL-AC-MATERIAL-UNIT-SYMBOL
043300                                       PIC X(10).
043400         10  FILLER                   PIC X(10).
043500
043600*----------------------------------------------------------*
043700* VISAO ALTERNATIVA DA LINHA DE CUSTO - TABELA DE PRECOS E  *
043800* FAIXA DE SEVERIDADE AGRUPADAS EM UMA UNICA CHAVE, PARA    *
043900* ACELERAR A CONFERENCIA DO FILTRO DE SELECAO (R9) EM 2161  *
043950* SEM REPETIR DUAS COMPARACOES POR LINHA (CHAMADO 1288).    *
044000*----------------------------------------------------------*
044100 01  TBL-ACTCOST-FILTKEY-R REDEFINES TBL-ACTCOST-TABLE.
044200     05  TBL-AC-FILTKEY-ENTRY OCCURS 0 TO 5000 TIMES
044300                 DEPENDING ON WS-CNT-ACTCOST
044400                 INDEXED BY AC-FLT-IDX.
044500         10  FILLER                   PIC X(134).
044600         10  TBL-AC-FILTER-KEY        PIC 9(10).
044700         10  FILLER                   PIC X(96).
044800
044900*----------------------------------------------------------*
045000* AREA DE TRABALHO DO PEDIDO EM PROCESSAMENTO               *
045100*----------------------------------------------------------*
045200 01  WS-CURRENT-REQUEST.
045270*            COPIA DE ER-REQUEST-ID PARA A AREA DE TRABALHO
045300     05  WS-REQ-REQUEST-ID       PIC 9(05).
045370*            COPIA DE ER-DAMAGE-CODE
045400     05  WS-REQ-DAMAGE-CODE      PIC X(20).
045470*            COPIA DE ER-SIZE-VALUE
045500     05  WS-REQ-SIZE-VALUE       PIC S9(07)V9(04)
045600                                  SIGN IS LEADING SEPARATE.
045670*            COPIA DE ER-UNIT-SYMBOL
045700     05  WS-REQ-UNIT-SYMBOL      PIC X(10).
045770*            COPIA DE ER-PRICE-YEAR
045800     05  WS-REQ-PRICE-YEAR       PIC 9(04).
045870*            COPIA DE ER-LANGUAGE
045900     05  WS-REQ-LANGUAGE         PIC X(02).
046000     05  FILLER                  PIC X(04) VALUE SPACES.
046100
046200*----------------------------------------------------------*
046300* RESULTADOS INTERMEDIARIOS DA RESOLUCAO DO PEDIDO          *
046400*----------------------------------------------------------*
046500 01  WS-RESOLVED-DATA.
046570*            TIPO DE AVARIA RESOLVIDO EM 2110 (R1)
046600     05  WS-RES-DAMAGE-TYPE-ID   PIC 9(05) VALUE ZERO.
046670*            CODIGO DO TIPO DE AVARIA NO IDIOMA DO PEDIDO
046700     05  WS-RES-CODE-USED        PIC X(20) VALUE SPACES.
046770*            ANO DA TABELA DE PRECOS RESOLVIDO EM 2120 (R2)
046800     05  WS-RES-YEAR-USED        PIC 9(04) VALUE ZERO.
046870*            TABELA DE PRECOS RESOLVIDA EM 2120/2125
046900     05  WS-RES-PRICE-BOOK-ID    PIC 9(05) VALUE ZERO.
046970*            TAMANHO CONVERTIDO PARA A UNIDADE BASE (R3)
047000     05  WS-RES-SIZE-BASE        PIC S9(07)V9(04) VALUE ZERO
047100                                  SIGN IS LEADING SEPARATE.
047170*            ROTULO DA FAIXA VENCEDORA EM 2140 (R4)
047200     05  WS-RES-BAND-LABEL       PIC X(20) VALUE SPACES.
047270*            SIMBOLO DE UNIDADE DA FAIXA VENCEDORA
047300     05  WS-RES-BAND-UNIT-SYMBOL PIC X(10) VALUE SPACES.
047370*            LIMITE INFERIOR DA FAIXA VENCEDORA
047400     05  WS-RES-BAND-MIN         PIC S9(07)V9(04) VALUE ZERO
047500                                  SIGN IS LEADING SEPARATE.
047570*            LIMITE SUPERIOR DA FAIXA VENCEDORA
047600     05  WS-RES-BAND-MAX         PIC S9(07)V9(04) VALUE ZERO
047700                                  SIGN IS LEADING SEPARATE.
047770*            IDENTIFICADOR DA FAIXA VENCEDORA (R9)
047800     05  WS-RES-BAND-ID          PIC 9(05) VALUE ZERO.
047870*            MENSAGEM DE REJEICAO MONTADA PELO PASSO QUE FALHOU
047900     05  WS-ERROR-MESSAGE        PIC X(40) VALUE SPACES.
048000     05  FILLER                  PIC X(08) VALUE SPACES.
048100
048200*----------------------------------------------------------*
048300* CAMPOS DE TRABALHO DA SELECAO DE FAIXA DE SEVERIDADE (R4) *
048400*----------------------------------------------------------*
048500 01  WS-BAND-SCORE-WORK.
048570*            MINIMO DA FAIXA CORRENTE, JA NA UNIDADE BASE
048600     05  WS-BND-MIN-BASE         PIC S9(07)V9(04) VALUE ZERO
048700                                  SIGN IS LEADING SEPARATE.
048770*            MAXIMO DA FAIXA CORRENTE, JA NA UNIDADE BASE
048800     05  WS-BND-MAX-BASE         PIC S9(07)V9(04) VALUE ZERO
048900                                  SIGN IS LEADING SEPARATE.
048970*            PONTO MEDIO DA FAIXA CORRENTE
049000     05  WS-BND-MIDPOINT         PIC S9(07)V9(04) VALUE ZERO
049100                                  SIGN IS LEADING SEPARATE.
049170*            DISTANCIA DO TAMANHO DO PEDIDO AO PONTO MEDIO
049200     05  WS-BND-DISTANCE         PIC S9(07)V9(04) VALUE ZERO
049300                                  SIGN IS LEADING SEPARATE.
049370*            ESCORE FINAL DA FAIXA CORRENTE (R4)
049400     05  WS-BND-SCORE            PIC S9(07)V9(04) VALUE ZERO
049500                                  SIGN IS LEADING SEPARATE.
049570*            MENOR ESCORE VISTO ATE AGORA NA VARREDURA
049600     05  WS-BND-BEST-SCORE       PIC S9(07)V9(04) VALUE ZERO
049700                                  SIGN IS LEADING SEPARATE.
049770*            0 SE O TAMANHO CAI DENTRO DA FAIXA, SENAO 1
049800     05  WS-BND-IN-RANGE-PENALTY PIC S9(01) VALUE ZERO.
049900     05  FILLER                  PIC X(04) VALUE SPACES.
050000
050100*----------------------------------------------------------*
050200* CAMPOS DE TRABALHO DA ESTIMATIVA POR ATIVIDADE (R5/R6/R8) *
050300*----------------------------------------------------------*
050400 01  WS-ACTIVITY-ESTIMATE-WORK.
050470*            MAO DE OBRA ESTIMADA PARA A ATIVIDADE CORRENTE (R5)
050500     05  WS-EST-LABOR             PIC S9(07)V99 VALUE ZERO
050600                                   SIGN IS LEADING SEPARATE.
050670*            MATERIAL ESTIMADO PARA A ATIVIDADE CORRENTE (R6)
050700     05  WS-EST-MATERIAL          PIC S9(07)V99 VALUE ZERO
050800                                   SIGN IS LEADING SEPARATE.
051300     05  FILLER                   PIC X(06) VALUE SPACES.
051320
051340*----------------------------------------------------------*
051360* CHAVES COMBINADAS DE TABELA DE PRECOS/FAIXA (R9) PARA     *
051380* CONFERENCIA RAPIDA CONTRA TBL-AC-FILTER-KEY EM 2161.      *
051390*----------------------------------------------------------*
051392 01  WS-FILTER-KEY-WORK.
051394     05  WS-FILTER-KEY-SPECIFIC   PIC 9(10) VALUE ZERO.
051396     05  WS-FILTER-KEY-GENERIC    PIC 9(10) VALUE ZERO.
051398     05  FILLER                   PIC X(10) VALUE SPACES.
051400
051500*----------------------------------------------------------*
051600* ACUMULADORES DE TOTAIS POR PEDIDO (R7)                    *
051700*----------------------------------------------------------*
051800 01  WS-REQUEST-TOTALS.
051870*            TOTAL DE MAO DE OBRA DO PEDIDO (R7)
051900     05  WS-TOT-LABOR            PIC S9(07)V99 VALUE ZERO
052000                                  SIGN IS LEADING SEPARATE.
052070*            TOTAL DE MATERIAL DO PEDIDO (R7)
052100     05  WS-TOT-MATERIAL         PIC S9(07)V99 VALUE ZERO
052200                                  SIGN IS LEADING SEPARATE.
052270*            TOTAL GERAL DO PEDIDO (R7)
052300     05  WS-TOT-GRAND            PIC S9(07)V99 VALUE ZERO
052400                                  SIGN IS LEADING SEPARATE.
052500     05  FILLER                  PIC X(06) VALUE SPACES.
052600
052700*----------------------------------------------------------*
052800* CABECALHO DO PEDIDO - LINHA 1 : NUMERO DO PEDIDO          *
052900*----------------------------------------------------------*
053000 01  RPT-HDR-REQUEST.
053100     05  FILLER                  PIC X(01) VALUE SPACES.
053200     05  FILLER                  PIC X(08) VALUE 'REQUEST '.
053270*            NUMERO DO PEDIDO, EDITADO PARA IMPRESSAO
053300     05  RPT-REQ-ID              PIC ZZZZ9.
053400     05  FILLER                  PIC X(118) VALUE SPACES.
053500
053600*----------------------------------------------------------*
053700* CABECALHO DO PEDIDO - LINHA 2 : TIPO DE AVARIA / IDIOMA   *
053800*----------------------------------------------------------*
053900 01  RPT-HDR-TYPE.
054000     05  FILLER                  PIC X(02) VALUE SPACES.
054100     05  FILLER                  PIC X(13) VALUE 'DAMAGE TYPE: '.
054170*            CODIGO DE AVARIA (EN OU NL) COMO INFORMADO NO PEDIDO (R1)
054200     05  RPT-CODE-USED           PIC X(20).
054300     05  FILLER                  PIC X(12) VALUE SPACES.
054400     05  FILLER                  PIC X(10) VALUE 'LANGUAGE: '.
054470*            IDIOMA DO PEDIDO IMPRESSO NO CABECALHO
054500     05  RPT-LANGUAGE            PIC X(02).
054600     05  FILLER                  PIC X(73) VALUE SPACES.
054700
054800*----------------------------------------------------------*
054900* CABECALHO DO PEDIDO - LINHA 3 : ANO DA TABELA DE PRECOS   *
055000*----------------------------------------------------------*
055100 01  RPT-HDR-YEAR.
055200     05  FILLER                  PIC X(02) VALUE SPACES.
055300     05  FILLER                  PIC X(13) VALUE 'PRICE YEAR:  '.
055370*            ANO DA TABELA DE PRECOS EFETIVAMENTE USADA (R2)
055400     05  RPT-PRICE-YEAR          PIC 9(04).
055500     05  FILLER                  PIC X(113) VALUE SPACES.
055600
055700*----------------------------------------------------------*
055800* CABECALHO DO PEDIDO - LINHA 4 : FAIXA DE SEVERIDADE       *
055900*----------------------------------------------------------*
056000 01  RPT-HDR-BAND.
056100     05  FILLER                  PIC X(02) VALUE SPACES.
056200     05  FILLER                  PIC X(16) VALUE
056300             'SEVERITY BAND: '.
056370*            ROTULO DA FAIXA DE SEVERIDADE VENCEDORA (R4)
056400     05  RPT-BAND-LABEL          PIC X(20).
056500     05  FILLER                  PIC X(02) VALUE ' ('.
056570*            LIMITE INFERIOR DA FAIXA VENCEDORA, EDITADO (R4)
056600     05  RPT-BAND-MIN            PIC ZZZ,ZZ9.9999-.
056700     05  FILLER                  PIC X(03) VALUE ' - '.
056770*            LIMITE SUPERIOR DA FAIXA VENCEDORA, EDITADO (R4)
056800     05  RPT-BAND-MAX            PIC ZZZ,ZZ9.9999-.
056900     05  FILLER                  PIC X(01) VALUE SPACES.
056970*            UNIDADE EM QUE O MIN/MAX DA FAIXA ESTA EXPRESSO
057000     05  RPT-BAND-UNIT           PIC X(10).
057100     05  FILLER                  PIC X(01) VALUE ')'.
057200     05  FILLER                  PIC X(51) VALUE SPACES.
057300
057400*----------------------------------------------------------*
057500* CABECALHO DO PEDIDO - LINHA 5 : TAMANHO INFORMADO/BASE    *
057600*----------------------------------------------------------*
057700 01  RPT-HDR-SIZE.
057800     05  FILLER                  PIC X(02) VALUE SPACES.
057900     05  FILLER                  PIC X(13) VALUE 'INPUT SIZE:  '.
057970*            TAMANHO INFORMADO NO PEDIDO, NA UNIDADE ORIGINAL
058000     05  RPT-SIZE-VALUE          PIC ZZZ,ZZ9.9999-.
058100     05  FILLER                  PIC X(01) VALUE SPACES.
058170*            SIMBOLO DA UNIDADE INFORMADA NO PEDIDO
058200     05  RPT-SIZE-UNIT           PIC X(10).
058300     05  FILLER                  PIC X(04) VALUE SPACES.
058400     05  FILLER                  PIC X(15) VALUE
058500             'BASE-ADJUSTED: '.
058570*            TAMANHO JA CONVERTIDO PARA A UNIDADE BASE (R3)
058600     05  RPT-SIZE-BASE           PIC ZZZ,ZZ9.9999-.
058700     05  FILLER                  PIC X(61) VALUE SPACES.
058800
058900*----------------------------------------------------------*
059000* LINHA DE DETALHE DE ATIVIDADE                             *
059100*----------------------------------------------------------*
059200 01  RPT-DETAIL-LINE.
059300     05  FILLER                  PIC X(02) VALUE SPACES.
059370*            CODIGO DA ATIVIDADE NO IDIOMA DO PEDIDO
059400     05  RPT-DTL-ACT-CODE        PIC X(20).
059500     05  FILLER                  PIC X(01) VALUE SPACES.
059570*            NOME DA ATIVIDADE NO IDIOMA DO PEDIDO
059600     05  RPT-DTL-ACT-NAME        PIC X(40).
059700     05  FILLER                  PIC X(01) VALUE SPACES.
059770*            'Y' = ATIVIDADE OBRIGATORIA PARA O TIPO DE AVARIA
059800     05  RPT-DTL-REQUIRED        PIC X(01).
059900     05  FILLER                  PIC X(01) VALUE SPACES.
059970*            MAO DE OBRA ESTIMADA DA ATIVIDADE, EDITADA (R5)
060000     05  RPT-DTL-LABOR           PIC ZZZ,ZZ9.99-.
060100     05  FILLER                  PIC X(01) VALUE SPACES.
060170*            MATERIAL ESTIMADO DA ATIVIDADE, EDITADO (R6)
060200     05  RPT-DTL-MATERIAL        PIC ZZZ,ZZ9.99-.
060300     05  FILLER                  PIC X(01) VALUE SPACES.
060370*            CUSTO UNITARIO DE MAO DE OBRA USADO NO CALCULO (R5)
060400     05  RPT-DTL-LABOR-UNIT      PIC ZZZ,ZZ9.99-.
060570*            SIMBOLO DA UNIDADE DE MAO DE OBRA
060600     05  RPT-DTL-LABOR-SYMBOL    PIC X(10).
060670*            CUSTO UNITARIO DE MATERIAL USADO NO CALCULO (R6)
060700     05  RPT-DTL-MATERIAL-UNIT   PIC ZZZ,ZZ9.99-.
060870*            SIMBOLO DA UNIDADE DE MATERIAL
060900     05  RPT-DTL-MATERIAL-SYMBOL PIC X(10).
061100
061200*----------------------------------------------------------*
061300* LINHA DE TOTAIS DO PEDIDO                                 *
061400*----------------------------------------------------------*
061500 01  RPT-TOTALS-LINE.
061600     05  FILLER                  PIC X(02) VALUE SPACES.
061700     05  FILLER                  PIC X(10) VALUE 'TOTALS  L'.
061800     05  FILLER                  PIC X(06) VALUE 'ABOR: '.
061870*            SOMA DE MAO DE OBRA DE TODAS AS ATIVIDADES (R7)
061900     05  RPT-TOT-LABOR           PIC ZZZ,ZZ9.99-.
062000     05  FILLER                  PIC X(02) VALUE SPACES.
062100     05  FILLER                  PIC X(10) VALUE 'MATERIAL: '.
062170*            SOMA DE MATERIAL DE TODAS AS ATIVIDADES (R7)
062200     05  RPT-TOT-MATERIAL        PIC ZZZ,ZZ9.99-.
062300     05  FILLER                  PIC X(02) VALUE SPACES.
062400     05  FILLER                  PIC X(13) VALUE
062500             'GRAND TOTAL: '.
062570*            TOTAL GERAL (MAO DE OBRA + MATERIAL) DO PEDIDO (R7)
062600     05  RPT-TOT-GRAND           PIC ZZZ,ZZ9.99-.
062700     05  FILLER                  PIC X(54) VALUE SPACES.
062800
062900*----------------------------------------------------------*
063000* LINHA DE PEDIDO REJEITADO                                 *
063100*----------------------------------------------------------*
063200 01  RPT-ERROR-LINE.
063300     05  FILLER                  PIC X(01) VALUE SPACES.
063400     05  FILLER                  PIC X(08) VALUE 'REQUEST '.
063470*            NUMERO DO PEDIDO REJEITADO, EDITADO PARA IMPRESSAO
063500     05  RPT-ERR-REQ-ID          PIC ZZZZ9.
063600     05  FILLER                  PIC X(14) VALUE
063700             ' *** ERROR: '.
063770*            TEXTO DO MOTIVO DA REJEICAO MONTADO EM 2190
063800     05  RPT-ERR-MESSAGE         PIC X(40).
063900     05  FILLER                  PIC X(64) VALUE SPACES.
064000
064600*----------------------------------------------------------*
064700* CABECALHO DO RESUMO DE FIM DE LOTE                        *
064800*----------------------------------------------------------*
064900 01  RPT-SUMMARY-HDR.
065000     05  FILLER                  PIC X(01) VALUE SPACES.
065100     05  FILLER                  PIC X(16) VALUE
065200             'RUN SUMMARY'.
065220     05  FILLER                  PIC X(10) VALUE SPACES.
065240*            CARIMBO DA DATA DE PROCESSAMENTO DO LOTE (MM/DD/YY)
065260     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
065280     05  RPT-SUM-RUN-DATE        PIC X(08).
065300     05  FILLER                  PIC X(87) VALUE SPACES.
065400
065500 01  RPT-SUMMARY-LINE.
065600     05  FILLER                  PIC X(02) VALUE SPACES.
065670*            ROTULO DE CADA LINHA DO RESUMO DE FIM DE LOTE
065700     05  RPT-SUM-LABEL           PIC X(30) VALUE SPACES.
065770*            CONTADOR DO RESUMO (LIDOS/ESTIMADOS/REJEITADOS)
065800     05  RPT-SUM-VALUE           PIC ZZZ,ZZ9.
065900     05  FILLER                  PIC X(93) VALUE SPACES.
066000
066100*----------------------------------------------------------*
066200* VISAO ALTERNATIVA DA LINHA DE IMPRESSAO, COM O BYTE DE    *
066300* CONTROLE DE CARRETA SEPARADO DO CORPO DA LINHA. USADA SO  *
066400* PELA LINHA EM BRANCO SEPARADORA DE BLOCOS (9995), QUE NAO *
066410* TEM TEXTO POSICIONADO EM COLUNA FIXA - AS LINHAS COM      *
066420* CONTEUDO DE NEGOCIO CONTINUAM GRAVADAS PELO REG-ESTRPT    *
066430* INTEIRO, PARA NAO DESLOCAR NENHUMA COLUNA DO LAYOUT (R1-R9*
066440* E REPORTS DEPENDEM DAS POSICOES EXATAS).                  *
066500*----------------------------------------------------------*
066600 01  REG-ESTRPT-CC REDEFINES REG-ESTRPT.
066700     05  RPT-CARRIAGE-BYTE       PIC X(01).
066800     05  RPT-BODY                PIC X(130).
066900     05  FILLER                  PIC X(01).
067000
067600 PROCEDURE DIVISION.
067620*----------------------------------------------------------*
067640* 0000 - PARAGRAFO MESTRE DO LOTE. SEGUE O FLUXO CLASSICO   *
067650* DE PROGRAMA DE ESTIMATIVA: ABRE E CARREGA AS TABELAS DE   *
067660* REFERENCIA (PASSO 1), PROCESSA OS PEDIDOS ATE O FIM DO    *
067665* ARQUIVO DE ENTRADA (PASSO 2), IMPRIME O RESUMO DO LOTE E  *
067670* FECHA TUDO (PASSO 3). NAO HA PARAMETROS DE CHAMADA - O    *
067672* LOTE RODA SOZINHO, AGENDADO PELO OPERADOR.                *
067680*----------------------------------------------------------*
067700
067800 0000-MAIN-PROCESS.
067850*        EXECUTA 1000-INITIALIZE-RUN
067900     PERFORM 1000-INITIALIZE-RUN
068000         THRU 1000-EXIT.
068050*        EXECUTA 2000-PROCESS-REQUESTS
068100     PERFORM 2000-PROCESS-REQUESTS
068200         THRU 2000-EXIT
068300         UNTIL ESTREQ-AT-END.
068350*        EXECUTA 9000-WRITE-RUN-SUMMARY
068400     PERFORM 9000-WRITE-RUN-SUMMARY
068500         THRU 9000-EXIT.
068550*        EXECUTA 9900-END-RUN
068600     PERFORM 9900-END-RUN
068700         THRU 9900-EXIT.
068750*        ENCERRA O PROGRAMA
068800     STOP RUN.
068900
069000*----------------------------------------------------------*
069100* 1000 - ABERTURA DOS ARQUIVOS E CARGA DAS TABELAS DE       *
069200* REFERENCIA EM MEMORIA (BATCH FLOW PASSO 1).               *
069300*----------------------------------------------------------*
069400 1000-INITIALIZE-RUN.
069500     ACCEPT WS-RUN-DATE-YMD FROM DATE.
069550*        ABRE DAMTYPE-FILE
069600     OPEN INPUT  DAMTYPE-FILE
069700                 UNIT-FILE
069800                 SEVBAND-FILE
069900                 PRCBOOK-FILE
070000                 ACTCOST-FILE
070100                 ESTREQ-FILE.
070150*        ABRE ESTRPT-FILE
070200     OPEN OUTPUT ESTRPT-FILE.
070250*        EXECUTA 1100-LOAD-DAMAGE-TYPES
070300     PERFORM 1100-LOAD-DAMAGE-TYPES
070400         THRU 1100-EXIT.
070450*        EXECUTA 1200-LOAD-UNITS
070500     PERFORM 1200-LOAD-UNITS
070600         THRU 1200-EXIT.
070650*        EXECUTA 1300-LOAD-SEVERITY-BANDS
070700     PERFORM 1300-LOAD-SEVERITY-BANDS
070800         THRU 1300-EXIT.
070850*        EXECUTA 1400-LOAD-PRICE-BOOKS
070900     PERFORM 1400-LOAD-PRICE-BOOKS
071000         THRU 1400-EXIT.
071050*        EXECUTA 1500-LOAD-ACTIVITY-COSTS
071100     PERFORM 1500-LOAD-ACTIVITY-COSTS
071200         THRU 1500-EXIT.
071250*        LE ESTREQ-FILE
071300     READ ESTREQ-FILE
071400         AT END
071500             SET ESTREQ-AT-END TO TRUE.
071600 1000-EXIT.
071700     EXIT.
071800
071820*----------------------------------------------------------*
071840* 1100 - LE O CADASTRO DE TIPOS DE AVARIA (SEQUENCIAL) E    *
071850* CARREGA A TABELA EM MEMORIA TBL-DAMTYPE-TABLE, NA MESMA   *
071860* ORDEM DO ARQUIVO. A TABELA TEM QUE FICAR EM ORDEM DE      *
071862* TBL-DT-CODE-EN PORQUE 2110 FAZ SEARCH ALL (BINARIA) POR   *
071864* ESSE CAMPO - O ARQUIVO DE ENTRADA JA VEM ORDENADO ASSIM.  *
071870*----------------------------------------------------------*
071900 1100-LOAD-DAMAGE-TYPES.
071950*        LE DAMTYPE-FILE
072000     READ DAMTYPE-FILE
072100         AT END
072200             GO TO 1100-EXIT.
072250*        NOVA LINHA LIDA - AVANCA O INDICE E GRAVA OS CAMPOS
072260*        NA PROXIMA POSICAO LIVRE DA TABELA EM MEMORIA.
072300     ADD 1 TO WS-CNT-DAMTYPE.
072350*        POSICIONA DT-IDX EM WS-CNT-DAMTYPE
072400     SET DT-IDX TO WS-CNT-DAMTYPE.
072450*        COPIA DT-DAMAGE-TYPE-ID PARA TBL-DT-DAMAGE-TYPE-ID (DT
072500     MOVE DT-DAMAGE-TYPE-ID TO TBL-DT-DAMAGE-TYPE-ID (DT-IDX).
072550*        COPIA DT-CODE-EN PARA TBL-DT-CODE-EN (DT-IDX)
072600     MOVE DT-CODE-EN        TO TBL-DT-CODE-EN (DT-IDX).
072650*        COPIA DT-CODE-NL PARA TBL-DT-CODE-NL (DT-IDX)
072700     MOVE DT-CODE-NL        TO TBL-DT-CODE-NL (DT-IDX).
072750*        COPIA DT-NAME-EN PARA TBL-DT-NAME-EN (DT-IDX)
072800     MOVE DT-NAME-EN        TO TBL-DT-NAME-EN (DT-IDX).
072850*        COPIA DT-NAME-NL PARA TBL-DT-NAME-NL (DT-IDX)
072900     MOVE DT-NAME-NL        TO TBL-DT-NAME-NL (DT-IDX).
072950*        DESVIA PARA 1100-LOAD-DAMAGE-TYPES
073000     GO TO 1100-LOAD-DAMAGE-TYPES.
073100 1100-EXIT.
073200     EXIT.
073300
073320*----------------------------------------------------------*
073340* 1200 - CARGA DA TABELA DE UNIDADES DE MEDIDA (FATOR DE    *
073350* CONVERSAO PARA A UNIDADE BASE). USADA POR 2130 (R3) PARA  *
073360* TRADUZIR O TAMANHO INFORMADO NO PEDIDO E POR 2140 (R4)    *
073370* PARA TRADUZIR OS LIMITES DE CADA FAIXA DE SEVERIDADE.     *
073380*----------------------------------------------------------*
073400 1200-LOAD-UNITS.
073450*        LE UNIT-FILE
073500     READ UNIT-FILE
073600         AT END
073700             GO TO 1200-EXIT.
073750*        NOVA LINHA LIDA - AVANCA O INDICE E GRAVA OS CAMPOS
073760*        NA PROXIMA POSICAO LIVRE DA TABELA EM MEMORIA.
073800     ADD 1 TO WS-CNT-UNIT.
073850*        POSICIONA UN-IDX EM WS-CNT-UNIT
073900     SET UN-IDX TO WS-CNT-UNIT.
073950*        COPIA UN-UNIT-ID PARA TBL-UN-UNIT-ID (UN-IDX)
074000     MOVE UN-UNIT-ID            TO TBL-UN-UNIT-ID (UN-IDX).
074050*        COPIA UN-SYMBOL PARA TBL-UN-SYMBOL (UN-IDX)
074100     MOVE UN-SYMBOL             TO TBL-UN-SYMBOL (UN-IDX).
074150*        COPIA UN-CONVERSION-TO-BASE PARA TBL-UN-CONVERSION (UN
074200     MOVE UN-CONVERSION-TO-BASE TO TBL-UN-CONVERSION (UN-IDX).
074250*        COPIA UN-BASE-SYMBOL PARA TBL-UN-BASE-SYMBOL (UN-IDX)
074300     MOVE UN-BASE-SYMBOL        TO TBL-UN-BASE-SYMBOL (UN-IDX).
074350*        DESVIA PARA 1200-LOAD-UNITS
074400     GO TO 1200-LOAD-UNITS.
074500 1200-EXIT.
074600     EXIT.
074700
074720*----------------------------------------------------------*
074740* 1300 - CARGA DA TABELA DE FAIXAS DE SEVERIDADE. CADA       *
074750* LINHA TRAZ O TIPO DE AVARIA, O ROTULO DA FAIXA E OS        *
074760* LIMITES MINIMO/MAXIMO NA UNIDADE PROPRIA DA FAIXA - A      *
074770* TABELA FICA EM ORDEM DE TIPO DE AVARIA PARA O SEARCH ALL   *
074780* E O "COLCHETE" (BRACKET) FEITO EM 2141/2142/2143.          *
074790*----------------------------------------------------------*
074800 1300-LOAD-SEVERITY-BANDS.
074850*        LE SEVBAND-FILE
074900     READ SEVBAND-FILE
075000         AT END
075100             GO TO 1300-EXIT.
075150*        NOVA LINHA LIDA - AVANCA O INDICE E GRAVA OS CAMPOS
075160*        NA PROXIMA POSICAO LIVRE DA TABELA EM MEMORIA.
075200     ADD 1 TO WS-CNT-SEVBAND.
075250*        POSICIONA SB-IDX EM WS-CNT-SEVBAND
075300     SET SB-IDX TO WS-CNT-SEVBAND.
075400     MOVE SB-SEVERITY-BAND-ID TO
075500             TBL-SB-SEVERITY-BAND-ID (SB-IDX).
075550*        COPIA SB-DAMAGE-TYPE-ID PARA TBL-SB-DAMAGE-TYPE-ID (SB
075600     MOVE SB-DAMAGE-TYPE-ID   TO TBL-SB-DAMAGE-TYPE-ID (SB-IDX).
075650*        COPIA SB-BAND-LABEL PARA TBL-SB-BAND-LABEL (SB-IDX)
075700     MOVE SB-BAND-LABEL       TO TBL-SB-BAND-LABEL (SB-IDX).
075750*        COPIA SB-UNIT-ID PARA TBL-SB-UNIT-ID (SB-IDX)
075800     MOVE SB-UNIT-ID          TO TBL-SB-UNIT-ID (SB-IDX).
075850*        COPIA SB-RANGE-MIN PARA TBL-SB-RANGE-MIN (SB-IDX)
075900     MOVE SB-RANGE-MIN        TO TBL-SB-RANGE-MIN (SB-IDX).
075950*        COPIA SB-RANGE-MAX PARA TBL-SB-RANGE-MAX (SB-IDX)
076000     MOVE SB-RANGE-MAX        TO TBL-SB-RANGE-MAX (SB-IDX).
076050*        DESVIA PARA 1300-LOAD-SEVERITY-BANDS
076100     GO TO 1300-LOAD-SEVERITY-BANDS.
076200 1300-EXIT.
076300     EXIT.
076400
076420*----------------------------------------------------------*
076440* 1400 - CARGA DA TABELA DE TABELAS DE PRECOS (UM REGISTRO   *
076450* POR ANO VIGENTE). 2120 PERCORRE ESTA TABELA DE TRAS PARA   *
076460* FRENTE PARA ACHAR O ANO MAIS RECENTE QUE TEM LINHA DE      *
076470* CUSTO PARA O TIPO DE AVARIA RESOLVIDO, QUANDO O PEDIDO      *
076480* NAO INFORMA O ANO (R2).                                    *
076490*----------------------------------------------------------*
076500 1400-LOAD-PRICE-BOOKS.
076550*        LE PRCBOOK-FILE
076600     READ PRCBOOK-FILE
076700         AT END
076800             GO TO 1400-EXIT.
076850*        NOVA LINHA LIDA - AVANCA O INDICE E GRAVA OS CAMPOS
076860*        NA PROXIMA POSICAO LIVRE DA TABELA EM MEMORIA.
076900     ADD 1 TO WS-CNT-PRCBOOK.
076950*        POSICIONA PB-IDX EM WS-CNT-PRCBOOK
077000     SET PB-IDX TO WS-CNT-PRCBOOK.
077050*        COPIA PB-PRICE-BOOK-ID PARA TBL-PB-PRICE-BOOK-ID (PB-I
077100     MOVE PB-PRICE-BOOK-ID TO TBL-PB-PRICE-BOOK-ID (PB-IDX).
077150*        COPIA PB-YEAR-LABEL PARA TBL-PB-YEAR-LABEL (PB-IDX)
077200     MOVE PB-YEAR-LABEL    TO TBL-PB-YEAR-LABEL (PB-IDX).
077250*        DESVIA PARA 1400-LOAD-PRICE-BOOKS
077300     GO TO 1400-LOAD-PRICE-BOOKS.
077400 1400-EXIT.
077500     EXIT.
077600
077620*----------------------------------------------------------*
077640* 1500 - CARGA DA TABELA DE CUSTO POR ATIVIDADE. E A MAIOR  *
077650* DAS TABELAS (ATE 5000 LINHAS) E TEM QUE FICAR EM ORDEM DE *
077660* TIPO DE AVARIA / SEQUENCIA / CODIGO DA ATIVIDADE (EN),    *
077665* PARA O SEARCH ALL DE 2150 E O "COLCHETE" POR TIPO DE      *
077668* AVARIA MONTADO EM 2151/2152 (R9) - O ARQUIVO JA CHEGA     *
077670* ORDENADO ASSIM DO SISTEMA DE TABELA DE PRECOS.            *
077680*----------------------------------------------------------*
077700 1500-LOAD-ACTIVITY-COSTS.
077750*        LE ACTCOST-FILE
077800     READ ACTCOST-FILE
077900         AT END
078000             GO TO 1500-EXIT.
078050*        ACUMULA EM WS-CNT-ACTCOST
078100     ADD 1 TO WS-CNT-ACTCOST.
078150*        POSICIONA AC-IDX EM WS-CNT-ACTCOST
078200     SET AC-IDX TO WS-CNT-ACTCOST.
078250*        COPIA TODOS OS CAMPOS DO REGISTRO LIDO PARA A LINHA
078260*        AC-IDX DA TABELA TBL-ACTCOST-TABLE EM MEMORIA (R9).
078300     MOVE AC-DAMAGE-TYPE-ID   TO
078400             TBL-AC-DAMAGE-TYPE-ID (AC-IDX).
078450*        COPIA AC-ACTIVITY-ID PARA TBL-AC-ACTIVITY-ID (AC-IDX)
078500     MOVE AC-ACTIVITY-ID      TO TBL-AC-ACTIVITY-ID (AC-IDX).
078600     MOVE AC-ACTIVITY-CODE-EN TO
078700             TBL-AC-ACTIVITY-CODE-EN (AC-IDX).
078800     MOVE AC-ACTIVITY-CODE-NL TO
078900             TBL-AC-ACTIVITY-CODE-NL (AC-IDX).
079000     MOVE AC-ACTIVITY-NAME-EN TO
079100             TBL-AC-ACTIVITY-NAME-EN (AC-IDX).
079200     MOVE AC-ACTIVITY-NAME-NL TO
079300             TBL-AC-ACTIVITY-NAME-NL (AC-IDX).
079350*        COPIA AC-SEQUENCE-ORDER PARA TBL-AC-SEQUENCE-ORDER (AC
079400     MOVE AC-SEQUENCE-ORDER   TO TBL-AC-SEQUENCE-ORDER (AC-IDX).
079450*        COPIA AC-IS-REQUIRED PARA TBL-AC-IS-REQUIRED (AC-IDX)
079500     MOVE AC-IS-REQUIRED      TO TBL-AC-IS-REQUIRED (AC-IDX).
079550*        CHAVE DE FILTRO TABELA DE PRECOS/FAIXA (R9)
079600     MOVE AC-PRICE-BOOK-ID    TO TBL-AC-PRICE-BOOK-ID (AC-IDX).
079700     MOVE AC-SEVERITY-BAND-ID TO
079800             TBL-AC-SEVERITY-BAND-ID (AC-IDX).
079850*        TRES FORMAS DE CUSTO DE MAO DE OBRA (R5)
079900     MOVE AC-LABOR-UNIT-COST  TO
080000             TBL-AC-LABOR-UNIT-COST (AC-IDX).
080100     MOVE AC-LABOR-UNIT-COST-FLAG TO
080200             TBL-AC-LABOR-UNIT-COST-FLAG (AC-IDX).
080250*        COPIA AC-LABOR-COST-MIN PARA TBL-AC-LABOR-COST-MIN (AC
080300     MOVE AC-LABOR-COST-MIN   TO TBL-AC-LABOR-COST-MIN (AC-IDX).
080400     MOVE AC-LABOR-COST-MIN-FLAG TO
080500             TBL-AC-LABOR-COST-MIN-FLAG (AC-IDX).
080550*        COPIA AC-LABOR-COST-MAX PARA TBL-AC-LABOR-COST-MAX (AC
080600     MOVE AC-LABOR-COST-MAX   TO TBL-AC-LABOR-COST-MAX (AC-IDX).
080700     MOVE AC-LABOR-COST-MAX-FLAG TO
080800             TBL-AC-LABOR-COST-MAX-FLAG (AC-IDX).
080850*        TRES FORMAS DE CUSTO DE MATERIAL (R6)
080900     MOVE AC-MATERIAL-UNIT-COST TO
081000             TBL-AC-MATERIAL-UNIT-COST (AC-IDX).
081100     MOVE AC-MATERIAL-UNIT-COST-FLAG TO
081200             TBL-AC-MATERIAL-UNIT-COST-FLAG (AC-IDX).
081300     MOVE AC-MATERIAL-COST-MIN TO
081400             TBL-AC-MATERIAL-COST-MIN (AC-IDX).
081500     MOVE AC-MATERIAL-COST-MIN-FLAG TO
081600             TBL-AC-MATERIAL-COST-MIN-FLAG (AC-IDX).
081700     MOVE AC-MATERIAL-COST-MAX TO
081800             TBL-AC-MATERIAL-COST-MAX (AC-IDX).
081900     MOVE AC-MATERIAL-COST-MAX-FLAG TO
082000             TBL-AC-MATERIAL-COST-MAX-FLAG (AC-IDX).
082050*        SIMBOLOS DE UNIDADE PARA IMPRESSAO NO DETALHE
082100     MOVE AC-LABOR-UNIT-SYMBOL TO
082200             TBL-AC-LABOR-UNIT-SYMBOL (AC-IDX).
082300     MOVE AC-MATERIAL-UNIT-SYMBOL TO
082400             TBL-AC-MATERIAL-UNIT-SYMBOL (AC-IDX).
082450*        DESVIA PARA 1500-LOAD-ACTIVITY-COSTS
082500     GO TO 1500-LOAD-ACTIVITY-COSTS.
082600 1500-EXIT.
082700     EXIT.
082800
082900*----------------------------------------------------------*
083000* 2000 - LACO PRINCIPAL DE PROCESSAMENTO DOS PEDIDOS        *
083100* (BATCH FLOW PASSO 2).                                     *
083200*----------------------------------------------------------*
083300 2000-PROCESS-REQUESTS.
083350*        ACUMULA EM WS-CNT-READ
083400     ADD 1 TO WS-CNT-READ.
083450*        COPIA SPACES PARA WS-ERROR-MESSAGE
083500     MOVE SPACES TO WS-ERROR-MESSAGE.
083550*        DESLIGA O INDICADOR REQUEST-IS-REJECTED
083600     SET REQUEST-IS-REJECTED TO FALSE.
083650*        CARREGA OS CAMPOS DO PEDIDO LIDO NA AREA DE TRABALHO
083660*        (WS-REQ-xxx) ANTES DE RESOLVER/ESTIMAR, PARA QUE OS
083670*        PARAGRAFOS 2110 EM DIANTE NAO PRECISEM LER O REGISTRO
083680*        DE ENTRADA DIRETAMENTE.
083700     MOVE ER-REQUEST-ID   TO WS-REQ-REQUEST-ID.
083750*        COPIA ER-DAMAGE-CODE PARA WS-REQ-DAMAGE-CODE
083800     MOVE ER-DAMAGE-CODE  TO WS-REQ-DAMAGE-CODE.
083850*        COPIA ER-SIZE-VALUE PARA WS-REQ-SIZE-VALUE
083900     MOVE ER-SIZE-VALUE   TO WS-REQ-SIZE-VALUE.
083950*        COPIA ER-UNIT-SYMBOL PARA WS-REQ-UNIT-SYMBOL
084000     MOVE ER-UNIT-SYMBOL  TO WS-REQ-UNIT-SYMBOL.
084050*        COPIA ER-PRICE-YEAR PARA WS-REQ-PRICE-YEAR
084100     MOVE ER-PRICE-YEAR   TO WS-REQ-PRICE-YEAR.
084150*        COPIA ER-LANGUAGE PARA WS-REQ-LANGUAGE
084200     MOVE ER-LANGUAGE     TO WS-REQ-LANGUAGE.
084250*        EXECUTA 2100-PROCESS-ONE-REQUEST
084300     PERFORM 2100-PROCESS-ONE-REQUEST
084400         THRU 2100-EXIT.
084450*        LE ESTREQ-FILE
084500     READ ESTREQ-FILE
084600         AT END
084700             SET ESTREQ-AT-END TO TRUE.
084800 2000-EXIT.
084900     EXIT.
085000
085100*----------------------------------------------------------*
085200* 2100 - RESOLVE, ESTIMA E IMPRIME UM PEDIDO, OU REJEITA-O  *
085300* COM A MENSAGEM DE ERRO ADEQUADA.                          *
085400*----------------------------------------------------------*
085500 2100-PROCESS-ONE-REQUEST.
085520*        R1 - ACHA O TIPO DE AVARIA PELO CODIGO DO PEDIDO.
085600     PERFORM 2110-RESOLVE-DAMAGE-TYPE
085700         THRU 2110-EXIT.
085750*        TESTA SE REQUEST-IS-REJECTED
085800     IF REQUEST-IS-REJECTED
085850*        DESVIA PARA 2190-REJECT-REQUEST
085900         GO TO 2190-REJECT-REQUEST.
085920*        R2 - ACHA A TABELA DE PRECOS (ANO INFORMADO OU O
085940*        MAIS RECENTE COM CUSTO PARA O TIPO DE AVARIA).
086000     PERFORM 2120-RESOLVE-PRICE-YEAR
086100         THRU 2120-EXIT.
086150*        TESTA SE REQUEST-IS-REJECTED
086200     IF REQUEST-IS-REJECTED
086250*        DESVIA PARA 2190-REJECT-REQUEST
086300         GO TO 2190-REJECT-REQUEST.
086320*        R3 - CONVERTE O TAMANHO INFORMADO PARA A UNIDADE BASE.
086400     PERFORM 2130-CONVERT-SIZE-TO-BASE
086500         THRU 2130-EXIT.
086550*        TESTA SE REQUEST-IS-REJECTED
086600     IF REQUEST-IS-REJECTED
086650*        DESVIA PARA 2190-REJECT-REQUEST
086700         GO TO 2190-REJECT-REQUEST.
086720*        R4 - ESCOLHE A FAIXA DE SEVERIDADE MAIS PROXIMA DO
086740*        TAMANHO JA CONVERTIDO.
086800     PERFORM 2140-PICK-SEVERITY-BAND
086900         THRU 2140-EXIT.
086950*        TESTA SE REQUEST-IS-REJECTED
087000     IF REQUEST-IS-REJECTED
087050*        DESVIA PARA 2190-REJECT-REQUEST
087100         GO TO 2190-REJECT-REQUEST.
087120*        R9 - DELIMITA NA TABELA DE CUSTO AS LINHAS DO TIPO DE
087140*        AVARIA RESOLVIDO, ANTES DE FILTRAR POR PRECO/FAIXA.
087200     PERFORM 2150-SELECT-COST-ROWS
087300         THRU 2150-EXIT.
087350*        TESTA SE REQUEST-IS-REJECTED
087400     IF REQUEST-IS-REJECTED
087450*        DESVIA PARA 2190-REJECT-REQUEST
087500         GO TO 2190-REJECT-REQUEST.
087510*        R9 - DENTRO DO BLOCO DO TIPO DE AVARIA, CONTA QUANTAS
087512*        LINHAS SOBREVIVEM AO FILTRO DE TABELA DE PRECOS/FAIXA.
087514     PERFORM 2155-COUNT-FILTERED-COSTS
087516         THRU 2155-EXIT.
087518*        TESTA SE REQUEST-IS-REJECTED
087520     IF REQUEST-IS-REJECTED
087522*        DESVIA PARA 2190-REJECT-REQUEST
087524         GO TO 2190-REJECT-REQUEST.
087540*        PEDIDO AUTORIZADO - IMPRIME OS CABECALHOS ANTES DAS
087542*        LINHAS DE DETALHE DE ATIVIDADE.
087550     PERFORM 2172-WRITE-REQUEST-HEADERS
087560         THRU 2172-EXIT.
087580*        R5/R6/R7/R8 - ESTIMA CADA ATIVIDADE E ACUMULA TOTAIS.
087600     PERFORM 2160-ESTIMATE-ACTIVITIES
087700         THRU 2160-EXIT.
087720*        IMPRIME A LINHA DE TOTAIS E FECHA O BLOCO DO PEDIDO.
087800     PERFORM 2170-WRITE-REQUEST-BLOCK
087900         THRU 2170-EXIT.
087950*        ACUMULA EM WS-CNT-ESTIMATED
088000     ADD 1 TO WS-CNT-ESTIMATED.
088050*        DESVIA PARA 2100-EXIT
088100     GO TO 2100-EXIT.
088120*----------------------------------------------------------*
088140* 2190 - PEDIDO REJEITADO EM QUALQUER PASSO ACIMA. IMPRIME   *
088150* UMA LINHA DE ERRO COM O NUMERO DO PEDIDO E A MENSAGEM      *
088155* MONTADA PELO PASSO QUE REJEITOU, E CONTA NO RESUMO.        *
088160*----------------------------------------------------------*
088200 2190-REJECT-REQUEST.
088250*        ACUMULA EM WS-CNT-REJECTED
088300     ADD 1 TO WS-CNT-REJECTED.
088350*        COPIA SPACES PARA RPT-ERROR-LINE
088400     MOVE SPACES           TO RPT-ERROR-LINE.
088450*        COPIA WS-REQ-REQUEST-ID PARA RPT-ERR-REQ-ID
088500     MOVE WS-REQ-REQUEST-ID TO RPT-ERR-REQ-ID.
088550*        COPIA WS-ERROR-MESSAGE PARA RPT-ERR-MESSAGE
088600     MOVE WS-ERROR-MESSAGE  TO RPT-ERR-MESSAGE.
088650*        GRAVA REG-ESTRPT
088700     WRITE REG-ESTRPT FROM RPT-ERROR-LINE.
088750*        EXECUTA 9995-WRITE-BLANK-LINE
088800     PERFORM 9995-WRITE-BLANK-LINE
088810         THRU 9995-EXIT.
088900 2100-EXIT.
089000     EXIT.
089100
089200*----------------------------------------------------------*
089300* 2110 - RESOLVE O TIPO DE AVARIA PELO CODIGO EN OU NL (R1) *
089400*----------------------------------------------------------*
089500 2110-RESOLVE-DAMAGE-TYPE.
089550*        SEM TIPOS DE AVARIA CARREGADOS NAO HA COMO RESOLVER
089560*        NENHUM CODIGO - REJEITA JA NA PRIMEIRA TENTATIVA.
089600     MOVE ZERO   TO WS-RES-DAMAGE-TYPE-ID.
089650*        TESTA SE WS-CNT-DAMTYPE = ZERO
089700     IF WS-CNT-DAMTYPE = ZERO
089750*        LIGA O INDICADOR REQUEST-IS-REJECTED
089800         SET REQUEST-IS-REJECTED TO TRUE
089850*        COPIA 'DAMAGE TYPE CODE NOT FOUND' PARA WS-ERROR-MESSA
089900         MOVE 'DAMAGE TYPE CODE NOT FOUND' TO WS-ERROR-MESSAGE
089950*        DESVIA PARA 2110-EXIT
090000         GO TO 2110-EXIT.
090050*        BUSCA BINARIA PELO CODIGO EN (TABELA EM ORDEM DE
090060*        TBL-DT-CODE-EN, CARREGADA ASSIM EM 1100). SE NAO
090070*        ACHAR, TENTA O CODIGO NL EM SEQUENCIA (2112).
090100     SEARCH ALL TBL-DAMTYPE-ENTRY
090200         AT END
090300             GO TO 2112-TRY-DUTCH-CODE
090400         WHEN TBL-DT-CODE-EN (DT-IDX) = WS-REQ-DAMAGE-CODE
090500             MOVE DT-IDX TO WS-SUB-1
090600             GO TO 2115-DAMAGE-TYPE-FOUND.
090650*        2112/2113 - O CODIGO NL NAO ESTA EM ORDEM PROPRIA NA
090660*        TABELA (SO O EN ESTA), ENTAO A VARREDURA E SEQUENCIAL.
090700 2112-TRY-DUTCH-CODE.
090750*        COPIA 1 PARA WS-SUB-1
090800     MOVE 1 TO WS-SUB-1.
090900 2113-SCAN-DUTCH-CODE.
090950*        TESTA SE WS-SUB-1 > WS-CNT-DAMTYPE
091000     IF WS-SUB-1 > WS-CNT-DAMTYPE
091050*        LIGA O INDICADOR REQUEST-IS-REJECTED
091100         SET REQUEST-IS-REJECTED TO TRUE
091150*        COPIA 'DAMAGE TYPE CODE NOT FOUND' PARA WS-ERROR-MESSA
091200         MOVE 'DAMAGE TYPE CODE NOT FOUND' TO WS-ERROR-MESSAGE
091250*        DESVIA PARA 2110-EXIT
091300         GO TO 2110-EXIT.
091350*        POSICIONA DT-IDX EM WS-SUB-1
091400     SET DT-IDX TO WS-SUB-1.
091450*        TESTA SE TBL-DT-CODE-NL (DT-IDX) = WS-REQ-DAMAGE-CODE
091500     IF TBL-DT-CODE-NL (DT-IDX) = WS-REQ-DAMAGE-CODE
091550*        DESVIA PARA 2115-DAMAGE-TYPE-FOUND
091600         GO TO 2115-DAMAGE-TYPE-FOUND.
091650*        ACUMULA EM WS-SUB-1
091700     ADD 1 TO WS-SUB-1.
091750*        DESVIA PARA 2113-SCAN-DUTCH-CODE
091800     GO TO 2113-SCAN-DUTCH-CODE.
091900 2115-DAMAGE-TYPE-FOUND.
091950*        GRAVA O ID DO TIPO DE AVARIA RESOLVIDO E O CODIGO NO
091960*        IDIOMA DO PEDIDO, PARA USO NAS MENSAGENS DE RETORNO.
092000     SET DT-IDX TO WS-SUB-1.
092100     MOVE TBL-DT-DAMAGE-TYPE-ID (DT-IDX)
092200         TO WS-RES-DAMAGE-TYPE-ID.
092250*        TESTA SE WS-REQ-LANGUAGE = 'EN'
092300     IF WS-REQ-LANGUAGE = 'EN'
092350*        COPIA TBL-DT-CODE-EN (DT-IDX) PARA WS-RES-CODE-USED
092400         MOVE TBL-DT-CODE-EN (DT-IDX) TO WS-RES-CODE-USED
092500     ELSE
092550*        COPIA TBL-DT-CODE-NL (DT-IDX) PARA WS-RES-CODE-USED
092600         MOVE TBL-DT-CODE-NL (DT-IDX) TO WS-RES-CODE-USED.
092700 2110-EXIT.
092800     EXIT.
092900
093000*----------------------------------------------------------*
093100* 2120 - RESOLVE O ANO DA TABELA DE PRECOS (R2)             *
093200*----------------------------------------------------------*
093300 2120-RESOLVE-PRICE-YEAR.
093350*        SE O PEDIDO JA TRAZ O ANO, USA-O DIRETO (PULA PARA A
093360*        PROCURA DA TABELA DE PRECOS EM 2125).
093400     IF WS-REQ-PRICE-YEAR NOT = ZERO
093450*        COPIA WS-REQ-PRICE-YEAR PARA WS-RES-YEAR-USED
093500         MOVE WS-REQ-PRICE-YEAR TO WS-RES-YEAR-USED
093550*        DESVIA PARA 2125-FIND-PRICE-BOOK
093600         GO TO 2125-FIND-PRICE-BOOK.
093650*        SEM ANO INFORMADO (R2) - VARRE TODAS AS LINHAS DE
093660*        CUSTO DO TIPO DE AVARIA RESOLVIDO E GUARDA EM
093670*        WS-RES-YEAR-USED O MAIOR ANO DE TABELA DE PRECOS QUE
093680*        TEM CUSTO CADASTRADO PARA ESSE TIPO.
093700     MOVE ZERO TO WS-RES-YEAR-USED.
093750*        POSICIONA AC-IDX EM 1
093800     SET AC-IDX TO 1.
093900 2122-SCAN-YEARS-FOR-TYPE.
093950*        TESTA SE AC-IDX > WS-CNT-ACTCOST
094000     IF AC-IDX > WS-CNT-ACTCOST
094050*        DESVIA PARA 2124-CHECK-YEAR-FOUND
094100         GO TO 2124-CHECK-YEAR-FOUND.
094150*        TESTA SE TBL-AC-DAMAGE-TYPE-ID (AC-IDX) NOT =
094200     IF TBL-AC-DAMAGE-TYPE-ID (AC-IDX) NOT =
094300             WS-RES-DAMAGE-TYPE-ID
094350*        AVANCA AC-IDX
094400         SET AC-IDX UP BY 1
094450*        DESVIA PARA 2122-SCAN-YEARS-FOR-TYPE
094500         GO TO 2122-SCAN-YEARS-FOR-TYPE.
094550*        EXECUTA 2123-LOOKUP-YEAR-OF-ROW
094600     PERFORM 2123-LOOKUP-YEAR-OF-ROW
094700         THRU 2123-EXIT.
094750*        AVANCA AC-IDX
094800     SET AC-IDX UP BY 1
094850*        DESVIA PARA 2122-SCAN-YEARS-FOR-TYPE
094900     GO TO 2122-SCAN-YEARS-FOR-TYPE.
094950*        2123 - DADA UMA LINHA DE CUSTO JA CASADA PELO TIPO DE
094960*        AVARIA, ACHA O ANO DA SUA TABELA DE PRECOS E ATUALIZA
094970*        O MAIOR ANO VISTO ATE AGORA.
095000 2123-LOOKUP-YEAR-OF-ROW.
095050*        POSICIONA PB-IDX EM 1
095100     SET PB-IDX TO 1.
095200 2123-SCAN-PRCBOOK.
095250*        TESTA SE PB-IDX > WS-CNT-PRCBOOK
095300     IF PB-IDX > WS-CNT-PRCBOOK
095350*        DESVIA PARA 2123-EXIT
095400         GO TO 2123-EXIT.
095450*        TESTA SE TBL-PB-PRICE-BOOK-ID (PB-IDX) =
095500     IF TBL-PB-PRICE-BOOK-ID (PB-IDX) =
095600             TBL-AC-PRICE-BOOK-ID (AC-IDX)
095650*        TESTA SE TBL-PB-YEAR-LABEL (PB-IDX) > WS-RES-YEAR-USED
095700         IF TBL-PB-YEAR-LABEL (PB-IDX) > WS-RES-YEAR-USED
095800             MOVE TBL-PB-YEAR-LABEL (PB-IDX)
095900                 TO WS-RES-YEAR-USED
096000         END-IF
096050*        DESVIA PARA 2123-EXIT
096100         GO TO 2123-EXIT.
096150*        AVANCA PB-IDX
096200     SET PB-IDX UP BY 1
096250*        DESVIA PARA 2123-SCAN-PRCBOOK
096300     GO TO 2123-SCAN-PRCBOOK.
096400 2123-EXIT.
096500     EXIT.
096600 2124-CHECK-YEAR-FOUND.
096650*        NENHUMA LINHA DE CUSTO PARA O TIPO DE AVARIA - NAO HA
096660*        ANO PADRAO POSSIVEL, REJEITA O PEDIDO.
096700     IF WS-RES-YEAR-USED = ZERO
096750*        LIGA O INDICADOR REQUEST-IS-REJECTED
096800         SET REQUEST-IS-REJECTED TO TRUE
096850*        COPIA 'NO PRICE BOOK YEARS FOUND' PARA WS-ERROR-MESSAG
096900         MOVE 'NO PRICE BOOK YEARS FOUND' TO WS-ERROR-MESSAGE
096950*        DESVIA PARA 2120-EXIT
097000         GO TO 2120-EXIT.
097050*        2125 - JA COM O ANO DEFINIDO (INFORMADO OU PADRAO),
097060*        BUSCA BINARIA A TABELA DE PRECOS DAQUELE ANO PARA
097070*        OBTER O ID USADO NO FILTRO DE CUSTO (2150/2161).
097100 2125-FIND-PRICE-BOOK.
097150*        SEM TABELA DE PRECOS CADASTRADA, NAO HA COMO
097160*        RESOLVER O ANO - REJEITA O PEDIDO.
097200     IF WS-CNT-PRCBOOK = ZERO
097250*        LIGA O INDICADOR REQUEST-IS-REJECTED
097300         SET REQUEST-IS-REJECTED TO TRUE
097350*        COPIA 'PRICE BOOK FOR YEAR NOT FOUND' PARA WS-ERROR-ME
097400         MOVE 'PRICE BOOK FOR YEAR NOT FOUND' TO WS-ERROR-MESSAGE
097450*        DESVIA PARA 2120-EXIT
097500         GO TO 2120-EXIT.
097550*        BUSCA BINARIA PELO ANO JA DEFINIDO (INFORMADO OU
097560*        CALCULADO EM 2122/2123/2124) PARA OBTER O ID DA TABELA.
097600     SEARCH ALL TBL-PRCBOOK-ENTRY
097700         AT END
097800             SET REQUEST-IS-REJECTED TO TRUE
097900             MOVE 'PRICE BOOK FOR YEAR NOT FOUND'
098000                 TO WS-ERROR-MESSAGE
098100             GO TO 2120-EXIT
098200         WHEN TBL-PB-YEAR-LABEL (PB-IDX) = WS-RES-YEAR-USED
098300             MOVE TBL-PB-PRICE-BOOK-ID (PB-IDX)
098400                 TO WS-RES-PRICE-BOOK-ID.
098500 2120-EXIT.
098600     EXIT.
098700
098800*----------------------------------------------------------*
098900* 2130 - CONVERTE O TAMANHO INFORMADO PARA A UNIDADE BASE   *
099000* DA UNIDADE DO PEDIDO (R3)                                 *
099100*----------------------------------------------------------*
099200 2130-CONVERT-SIZE-TO-BASE.
099250*        BUSCA BINARIA DA UNIDADE DO PEDIDO NA TABELA DE
099260*        UNIDADES (1200) E MULTIPLICA O TAMANHO PELO FATOR DE
099270*        CONVERSAO DA LINHA, OBTENDO O TAMANHO NA UNIDADE BASE
099280*        USADA PELAS FAIXAS DE SEVERIDADE (R3).
099285*        SEM UNIDADES CADASTRADAS, NAO HA COMO CONVERTER O
099290*        TAMANHO DO PEDIDO - REJEITA O PEDIDO.
099300     IF WS-CNT-UNIT = ZERO
099350*        LIGA O INDICADOR REQUEST-IS-REJECTED
099400         SET REQUEST-IS-REJECTED TO TRUE
099450*        COPIA 'UNIT NOT FOUND' PARA WS-ERROR-MESSAGE
099500         MOVE 'UNIT NOT FOUND' TO WS-ERROR-MESSAGE
099550*        DESVIA PARA 2130-EXIT
099600         GO TO 2130-EXIT.
099650*        BUSCA BINARIA EM TBL-UNIT-ENTRY
099700     SEARCH ALL TBL-UNIT-ENTRY
099800         AT END
099900             SET REQUEST-IS-REJECTED TO TRUE
100000             MOVE 'UNIT NOT FOUND' TO WS-ERROR-MESSAGE
100100             GO TO 2130-EXIT
100200         WHEN TBL-UN-SYMBOL (UN-IDX) = WS-REQ-UNIT-SYMBOL
100300             COMPUTE WS-RES-SIZE-BASE ROUNDED =
100400                 WS-REQ-SIZE-VALUE * TBL-UN-CONVERSION (UN-IDX).
100500 2130-EXIT.
100600     EXIT.
100700
100800*----------------------------------------------------------*
100900* 2140 - SELECIONA A FAIXA DE SEVERIDADE MAIS PROXIMA (R4)  *
101000*----------------------------------------------------------*
101100 2140-PICK-SEVERITY-BAND.
101120*        1. ACHA UMA FAIXA QUALQUER DO TIPO DE AVARIA VIA
101130*        BUSCA BINARIA (TABELA EM ORDEM DE TIPO, CARREGADA
101140*        ASSIM EM 1300); 2. A PARTIR DELA, DELIMITA PARA TRAS
101150*        E PARA FRENTE (2142/2143) TODAS AS FAIXAS DO MESMO
101160*        TIPO (PODEM SER VARIAS); 3. PONTUA CADA UMA CONTRA O
101170*        TAMANHO DO PEDIDO E FICA COM A DE MENOR ESCORE (2144).
101200     MOVE ZERO TO WS-BAND-FIRST WS-BAND-LAST.
101250*        SEM FAIXAS DE SEVERIDADE CADASTRADAS PARA NENHUM
101260*        TIPO DE AVARIA - REJEITA O PEDIDO.
101300     IF WS-CNT-SEVBAND = ZERO
101350*        LIGA O INDICADOR REQUEST-IS-REJECTED
101400         SET REQUEST-IS-REJECTED TO TRUE
101450*        COPIA 'NO SEVERITY BANDS CONFIGURED' PARA WS-ERROR-MES
101500         MOVE 'NO SEVERITY BANDS CONFIGURED' TO WS-ERROR-MESSAGE
101550*        DESVIA PARA 2140-EXIT
101600         GO TO 2140-EXIT.
101650*        BUSCA BINARIA EM TBL-SEVBAND-ENTRY
101700     SEARCH ALL TBL-SEVBAND-ENTRY
101800         AT END
101900             GO TO 2141-NO-BANDS-FOR-TYPE
102000         WHEN TBL-SB-DAMAGE-TYPE-ID (SB-IDX) =
102100                 WS-RES-DAMAGE-TYPE-ID
102200             SET WS-SUB-1 TO SB-IDX.
102250*        DESVIA PARA 2142-BRACKET-BACKWARD
102300     GO TO 2142-BRACKET-BACKWARD.
102400 2141-NO-BANDS-FOR-TYPE.
102450*        A BUSCA BINARIA NAO ACHOU NENHUMA FAIXA DO TIPO DE
102460*        AVARIA RESOLVIDO - REJEITA O PEDIDO.
102500     SET REQUEST-IS-REJECTED TO TRUE
102550*        COPIA 'NO SEVERITY BANDS CONFIGURED' PARA WS-ERROR-MES
102600     MOVE 'NO SEVERITY BANDS CONFIGURED' TO WS-ERROR-MESSAGE
102650*        DESVIA PARA 2140-EXIT
102700     GO TO 2140-EXIT.
102750*        2142/2143 - A BUSCA BINARIA SO GARANTE ACHAR *UMA*
102760*        FAIXA DO TIPO; COMO PODE HAVER VARIAS FAIXAS PARA O
102770*        MESMO TIPO DE AVARIA, ANDA PARA TRAS E DEPOIS PARA
102780*        FRENTE NA TABELA ATE SAIR DO TIPO, DELIMITANDO O
102790*        PRIMEIRO E O ULTIMO INDICE DO BLOCO COMPLETO.
102800 2142-BRACKET-BACKWARD.
102850*        COPIA WS-SUB-1 PARA WS-BAND-FIRST
102900     MOVE WS-SUB-1 TO WS-BAND-FIRST.
103000 2142-SCAN-BACK.
103050*        TESTA SE WS-BAND-FIRST = 1
103100     IF WS-BAND-FIRST = 1
103150*        DESVIA PARA 2143-BRACKET-FORWARD
103200         GO TO 2143-BRACKET-FORWARD.
103250*        POSICIONA SB-IDX EM WS-BAND-FIRST
103300     SET SB-IDX TO WS-BAND-FIRST.
103350*        SUBTRAI DE SB-IDX GIVING WS-SUB-2
103400     SUBTRACT 1 FROM SB-IDX GIVING WS-SUB-2.
103450*        POSICIONA SB-IDX EM WS-SUB-2
103500     SET SB-IDX TO WS-SUB-2.
103550*        TESTA SE TBL-SB-DAMAGE-TYPE-ID (SB-IDX) = WS-RES-DAMAG
103600     IF TBL-SB-DAMAGE-TYPE-ID (SB-IDX) = WS-RES-DAMAGE-TYPE-ID
103650*        COPIA WS-SUB-2 PARA WS-BAND-FIRST
103700         MOVE WS-SUB-2 TO WS-BAND-FIRST
103750*        DESVIA PARA 2142-SCAN-BACK
103800         GO TO 2142-SCAN-BACK.
103900 2143-BRACKET-FORWARD.
103950*        COPIA WS-SUB-1 PARA WS-BAND-LAST
104000     MOVE WS-SUB-1 TO WS-BAND-LAST.
104100 2143-SCAN-FWD.
104150*        TESTA SE WS-BAND-LAST = WS-CNT-SEVBAND
104200     IF WS-BAND-LAST = WS-CNT-SEVBAND
104250*        DESVIA PARA 2144-SCORE-BANDS
104300         GO TO 2144-SCORE-BANDS.
104350*        POSICIONA SB-IDX EM WS-BAND-LAST
104400     SET SB-IDX TO WS-BAND-LAST.
104450*        ACUMULA EM SB-IDX GIVING WS-SUB-2
104500     ADD 1 TO SB-IDX GIVING WS-SUB-2.
104550*        POSICIONA SB-IDX EM WS-SUB-2
104600     SET SB-IDX TO WS-SUB-2.
104650*        TESTA SE TBL-SB-DAMAGE-TYPE-ID (SB-IDX) = WS-RES-DAMAG
104700     IF TBL-SB-DAMAGE-TYPE-ID (SB-IDX) = WS-RES-DAMAGE-TYPE-ID
104750*        COPIA WS-SUB-2 PARA WS-BAND-LAST
104800         MOVE WS-SUB-2 TO WS-BAND-LAST
104850*        DESVIA PARA 2143-SCAN-FWD
104900         GO TO 2143-SCAN-FWD.
105000 2144-SCORE-BANDS.
105050*        999999 E MAIOR QUE QUALQUER ESCORE REAL (2146), ENTAO
105060*        A PRIMEIRA FAIXA TESTADA SEMPRE VIRA A MELHOR ATE
105070*        PROVA EM CONTRARIO.
105100     MOVE ZERO TO WS-RES-BAND-ID.
105150*        COPIA 999999 PARA WS-BND-BEST-SCORE
105200     MOVE 999999 TO WS-BND-BEST-SCORE.
105250*        POSICIONA SB-IDX EM WS-BAND-FIRST
105300     SET SB-IDX TO WS-BAND-FIRST.
105350*        2145 - PERCORRE O BLOCO DE FAIXAS DELIMITADO POR 2142/
105360*        2143, UMA A UMA, GUARDANDO A DE MENOR ESCORE.
105400 2145-SCORE-ONE-BAND.
105450*        EXECUTA 2146-COMPUTE-BAND-SCORE
105500     PERFORM 2146-COMPUTE-BAND-SCORE
105600         THRU 2146-EXIT.
105650*        TESTA SE WS-RES-BAND-ID = ZERO
105700     IF WS-RES-BAND-ID = ZERO
105750*        DESVIA PARA 2147-TAKE-AS-BEST
105800         GO TO 2147-TAKE-AS-BEST.
105850*        TESTA SE WS-BND-SCORE < WS-BND-BEST-SCORE
105900     IF WS-BND-SCORE < WS-BND-BEST-SCORE
105950*        DESVIA PARA 2147-TAKE-AS-BEST
106000         GO TO 2147-TAKE-AS-BEST.
106050*        DESVIA PARA 2148-NEXT-BAND
106100     GO TO 2148-NEXT-BAND.
106150*        GRAVA A FAIXA CORRENTE COMO A MELHOR ATE AGORA (R4) E
106160*        JA RESOLVE O SIMBOLO DE UNIDADE DELA PARA O CABECALHO.
106200 2147-TAKE-AS-BEST.
106250*        COPIA WS-BND-SCORE PARA WS-BND-BEST-SCORE
106300     MOVE WS-BND-SCORE TO WS-BND-BEST-SCORE.
106350*        COPIA TBL-SB-SEVERITY-BAND-ID (SB-IDX) PARA WS-RES-BAN
106400     MOVE TBL-SB-SEVERITY-BAND-ID (SB-IDX) TO WS-RES-BAND-ID.
106450*        COPIA TBL-SB-BAND-LABEL (SB-IDX) PARA WS-RES-BAND-LABE
106500     MOVE TBL-SB-BAND-LABEL (SB-IDX)       TO WS-RES-BAND-LABEL.
106550*        COPIA WS-BND-MIN-BASE PARA WS-RES-BAND-MIN
106600     MOVE WS-BND-MIN-BASE                  TO WS-RES-BAND-MIN.
106650*        COPIA WS-BND-MAX-BASE PARA WS-RES-BAND-MAX
106700     MOVE WS-BND-MAX-BASE                  TO WS-RES-BAND-MAX.
106725*        EXECUTA 2147A-FIND-BAND-UNIT-SYMBOL
106750     PERFORM 2147A-FIND-BAND-UNIT-SYMBOL
106760         THRU 2147A-EXIT.
107600 2148-NEXT-BAND.
107650*        AVANCA PARA A PROXIMA FAIXA DO BLOCO, OU TERMINA A
107660*        SELECAO QUANDO CHEGAR NA ULTIMA (WS-BAND-LAST).
107700     IF SB-IDX = WS-BAND-LAST
107750*        DESVIA PARA 2140-EXIT
107800         GO TO 2140-EXIT.
107850*        AVANCA SB-IDX
107900     SET SB-IDX UP BY 1.
107950*        DESVIA PARA 2145-SCORE-ONE-BAND
108000     GO TO 2145-SCORE-ONE-BAND.
108050*----------------------------------------------------------*
108060* 2147A - LOCALIZA O SIMBOLO DA UNIDADE DA FAIXA VENCEDORA  *
108070* NO CADASTRO DE UNIDADES, PARA IMPRESSAO NO CABECALHO.     *
108080*----------------------------------------------------------*
108090 2147A-FIND-BAND-UNIT-SYMBOL.
108110*        POSICIONA UN-IDX EM 1
108120     SET UN-IDX TO 1.
108130 2147A-SCAN-UNIT.
108140*        PERCORREU TODO O CADASTRO DE UNIDADES SEM ACHAR A
108150*        UNIDADE DA FAIXA - SAI SEM PREENCHER O SIMBOLO.
108160     IF UN-IDX > WS-CNT-UNIT
108170         GO TO 2147A-EXIT.
108180*        ACHOU A UNIDADE DA FAIXA VENCEDORA - GRAVA O SIMBOLO
108190*        E SAI DO LACO DE PESQUISA.
108200     IF TBL-UN-UNIT-ID (UN-IDX) = TBL-SB-UNIT-ID (SB-IDX)
108210         MOVE TBL-UN-SYMBOL (UN-IDX) TO WS-RES-BAND-UNIT-SYMBOL
108220         GO TO 2147A-EXIT.
108230*        AVANCA UN-IDX E REPETE A PESQUISA SEQUENCIAL
108240     SET UN-IDX UP BY 1.
108250     GO TO 2147A-SCAN-UNIT.
108260 2147A-EXIT.
108270     EXIT.
108280*----------------------------------------------------------*
108290* 2146 - CALCULA O ESCORE DE UMA FAIXA CONTRA O TAMANHO DO  *
108300* PEDIDO JA CONVERTIDO PARA A UNIDADE BASE (R4).            *
108400*----------------------------------------------------------*
108500 2146-COMPUTE-BAND-SCORE.
108525*        EXECUTA 2146A-FIND-BAND-UNIT-CONV
108550     PERFORM 2146A-FIND-BAND-UNIT-CONV
108560         THRU 2146A-EXIT.
109850*        ESCORE = PENALIDADE (0 SE O TAMANHO CAI DENTRO DA
109860*        FAIXA, 1 SE FICA FORA) SOMADA A DISTANCIA ATE O PONTO
109870*        MEDIO DA FAIXA - QUEM CONTEM O TAMANHO SEMPRE GANHA DE
109880*        QUEM SO CHEGA PERTO (R4).
109900     COMPUTE WS-BND-MIDPOINT ROUNDED =
110000         (WS-BND-MIN-BASE + WS-BND-MAX-BASE) / 2.
110050*        TESTA SE WS-RES-SIZE-BASE >= WS-BND-MIN-BASE AND
110100     IF WS-RES-SIZE-BASE >= WS-BND-MIN-BASE AND
110200             WS-RES-SIZE-BASE <= WS-BND-MAX-BASE
110250*        COPIA 0 PARA WS-BND-IN-RANGE-PENALTY
110300         MOVE 0 TO WS-BND-IN-RANGE-PENALTY
110400     ELSE
110450*        COPIA 1 PARA WS-BND-IN-RANGE-PENALTY
110500         MOVE 1 TO WS-BND-IN-RANGE-PENALTY.
110525*        TESTA SE WS-BND-MIDPOINT >= WS-RES-SIZE-BASE
110550     IF WS-BND-MIDPOINT >= WS-RES-SIZE-BASE
110555*        CALCULA WS-BND-DISTANCE
110560         COMPUTE WS-BND-DISTANCE =
110570             WS-BND-MIDPOINT - WS-RES-SIZE-BASE
110580     ELSE
110585*        CALCULA WS-BND-DISTANCE
110590         COMPUTE WS-BND-DISTANCE =
110600             WS-RES-SIZE-BASE - WS-BND-MIDPOINT.
110700*        CALCULA WS-BND-SCORE
110800     COMPUTE WS-BND-SCORE =
110900         WS-BND-IN-RANGE-PENALTY + WS-BND-DISTANCE.
111000 2146-EXIT.
111100     EXIT.
111150*----------------------------------------------------------*
111160* 2146A - LOCALIZA O FATOR DE CONVERSAO DA UNIDADE DA FAIXA *
111170* E CONVERTE O MINIMO/MAXIMO DA FAIXA PARA A UNIDADE BASE.  *
111180*----------------------------------------------------------*
111190 2146A-FIND-BAND-UNIT-CONV.
111195*        POSICIONA UN-IDX EM 1
111200     SET UN-IDX TO 1.
111210 2146A-SCAN-UNIT.
111215*        TESTA SE UN-IDX > WS-CNT-UNIT
111220     IF UN-IDX > WS-CNT-UNIT
111225*        DESVIA PARA 2146A-EXIT
111230         GO TO 2146A-EXIT.
111235*        TESTA SE TBL-UN-UNIT-ID (UN-IDX) = TBL-SB-UNIT-ID (SB-
111240     IF TBL-UN-UNIT-ID (UN-IDX) = TBL-SB-UNIT-ID (SB-IDX)
111245*        CALCULA WS-BND-MIN-BASE
111250         COMPUTE WS-BND-MIN-BASE ROUNDED =
111260             TBL-SB-RANGE-MIN (SB-IDX) * TBL-UN-CONVERSION (UN-IDX)
111265*        CALCULA WS-BND-MAX-BASE
111270         COMPUTE WS-BND-MAX-BASE ROUNDED =
111280             TBL-SB-RANGE-MAX (SB-IDX) * TBL-UN-CONVERSION (UN-IDX)
111285*        DESVIA PARA 2146A-EXIT
111290         GO TO 2146A-EXIT.
111295*        AVANCA UN-IDX
111300     SET UN-IDX UP BY 1.
111305*        DESVIA PARA 2146A-SCAN-UNIT
111310     GO TO 2146A-SCAN-UNIT.
111320 2146A-EXIT.
111330     EXIT.
111340 2140-EXIT.
111350     EXIT.
111400
111500*----------------------------------------------------------*
111600* 2150 - DELIMITA NA TABELA DE CUSTO POR ATIVIDADE A FAIXA  *
111700* DE LINHAS DO TIPO DE AVARIA RESOLVIDO (PRE-REQUISITO DA   *
111800* FILTRAGEM POR TABELA DE PRECOS/FAIXA EM 2160) - (R9)      *
111900*----------------------------------------------------------*
112000 2150-SELECT-COST-ROWS.
112050*        MESMO ESQUEMA DE 2142/2143: BUSCA BINARIA ACHA UMA
112060*        LINHA QUALQUER DO TIPO DE AVARIA (TABELA CARREGADA EM
112070*        ORDEM DE TIPO EM 1500), DEPOIS 2151/2152 ANDAM PARA
112080*        TRAS E PARA FRENTE ATE DELIMITAR O BLOCO COMPLETO.
112100     MOVE ZERO TO WS-COST-FIRST WS-COST-LAST.
112150*        SEM LINHAS DE CUSTO CADASTRADAS PARA NENHUM TIPO DE
112160*        AVARIA - REJEITA O PEDIDO.
112200     IF WS-CNT-ACTCOST = ZERO
112250*        LIGA O INDICADOR REQUEST-IS-REJECTED
112300         SET REQUEST-IS-REJECTED TO TRUE
112350*        COPIA 'NO COSTS FOUND' PARA WS-ERROR-MESSAGE
112400         MOVE 'NO COSTS FOUND' TO WS-ERROR-MESSAGE
112450*        DESVIA PARA 2150-EXIT
112500         GO TO 2150-EXIT.
112550*        BUSCA BINARIA EM TBL-ACTCOST-ENTRY
112600     SEARCH ALL TBL-ACTCOST-ENTRY
112700         AT END
112800             SET REQUEST-IS-REJECTED TO TRUE
112900             MOVE 'NO COSTS FOUND' TO WS-ERROR-MESSAGE
113000             GO TO 2150-EXIT
113100         WHEN TBL-AC-DAMAGE-TYPE-ID (AC-IDX) =
113200                 WS-RES-DAMAGE-TYPE-ID
113300             SET WS-SUB-1 TO AC-IDX.
113350*        COPIA WS-SUB-1 PARA WS-COST-FIRST
113400     MOVE WS-SUB-1 TO WS-COST-FIRST.
113500 2151-SCAN-BACK.
113550*        TESTA SE WS-COST-FIRST = 1
113600     IF WS-COST-FIRST = 1
113650*        DESVIA PARA 2152-BRACKET-FORWARD
113700         GO TO 2152-BRACKET-FORWARD.
113750*        POSICIONA AC-IDX EM WS-COST-FIRST
113800     SET AC-IDX TO WS-COST-FIRST.
113850*        SUBTRAI DE AC-IDX GIVING WS-SUB-2
113900     SUBTRACT 1 FROM AC-IDX GIVING WS-SUB-2.
113950*        POSICIONA AC-IDX EM WS-SUB-2
114000     SET AC-IDX TO WS-SUB-2.
114050*        TESTA SE TBL-AC-DAMAGE-TYPE-ID (AC-IDX) = WS-RES-DAMAG
114100     IF TBL-AC-DAMAGE-TYPE-ID (AC-IDX) = WS-RES-DAMAGE-TYPE-ID
114150*        COPIA WS-SUB-2 PARA WS-COST-FIRST
114200         MOVE WS-SUB-2 TO WS-COST-FIRST
114250*        DESVIA PARA 2151-SCAN-BACK
114300         GO TO 2151-SCAN-BACK.
114400 2152-BRACKET-FORWARD.
114450*        COPIA WS-SUB-1 PARA WS-COST-LAST
114500     MOVE WS-SUB-1 TO WS-COST-LAST.
114600 2152-SCAN-FWD.
114650*        TESTA SE WS-COST-LAST = WS-CNT-ACTCOST
114700     IF WS-COST-LAST = WS-CNT-ACTCOST
114750*        DESVIA PARA 2150-EXIT
114800         GO TO 2150-EXIT.
114850*        POSICIONA AC-IDX EM WS-COST-LAST
114900     SET AC-IDX TO WS-COST-LAST.
114950*        ACUMULA EM AC-IDX GIVING WS-SUB-2
115000     ADD 1 TO AC-IDX GIVING WS-SUB-2.
115050*        POSICIONA AC-IDX EM WS-SUB-2
115100     SET AC-IDX TO WS-SUB-2.
115150*        TESTA SE TBL-AC-DAMAGE-TYPE-ID (AC-IDX) = WS-RES-DAMAG
115200     IF TBL-AC-DAMAGE-TYPE-ID (AC-IDX) = WS-RES-DAMAGE-TYPE-ID
115250*        COPIA WS-SUB-2 PARA WS-COST-LAST
115300         MOVE WS-SUB-2 TO WS-COST-LAST
115350*        DESVIA PARA 2152-SCAN-FWD
115400         GO TO 2152-SCAN-FWD.
115500 2150-EXIT.
115600     EXIT.
115700
115750*----------------------------------------------------------*
115760* 2155 - DENTRO DO BLOCO DELIMITADO EM 2150 (SO O TIPO DE    *
115770* AVARIA RESOLVIDO), CONTA QUANTAS LINHAS TEM A TABELA DE    *
115780* PRECOS E A FAIXA DE SEVERIDADE RESOLVIDAS PARA O PEDIDO    *
115790* (OU "QUALQUER FAIXA").  SE NENHUMA SOBRAR, O TIPO DE       *
115800* AVARIA EXISTE MAS NAO TEM CUSTO PARA ESTA COMBINACAO DE    *
115810* TABELA/FAIXA - REJEITA O PEDIDO ANTES DE IMPRIMIR QUALQUER *
115820* CABECALHO (R9).                                            *
115830*----------------------------------------------------------*
115840 2155-COUNT-FILTERED-COSTS.
115850*        CALCULA WS-FILTER-KEY-SPECIFIC
115860     COMPUTE WS-FILTER-KEY-SPECIFIC =
115870         WS-RES-PRICE-BOOK-ID * 100000 + WS-RES-BAND-ID.
115880*        CALCULA WS-FILTER-KEY-GENERIC
115890     COMPUTE WS-FILTER-KEY-GENERIC =
115900         WS-RES-PRICE-BOOK-ID * 100000.
115910*        ZERA WS-CNT-FILTERED
115920     MOVE ZERO TO WS-CNT-FILTERED.
115930*        POSICIONA AC-IDX EM WS-COST-FIRST
115940     SET AC-IDX TO WS-COST-FIRST.
115950 2156-COUNT-ONE-ROW.
115960*        TBL-ACTCOST-FILTKEY-R E UMA VISAO REDEFINIDA DA MESMA
115970*        LINHA - AC-FLT-IDX SEMPRE ACOMPANHA AC-IDX.
115980     SET AC-FLT-IDX TO AC-IDX.
115990*        TESTA SE TBL-AC-FILTER-KEY (AC-FLT-IDX) = WS-FILTER-KE
116000     IF TBL-AC-FILTER-KEY (AC-FLT-IDX) = WS-FILTER-KEY-SPECIFIC OR
116010        TBL-AC-FILTER-KEY (AC-FLT-IDX) = WS-FILTER-KEY-GENERIC
116020*        ACUMULA EM WS-CNT-FILTERED
116030         ADD 1 TO WS-CNT-FILTERED
116040     END-IF.
116050*        TESTA SE AC-IDX = WS-COST-LAST
116060     IF AC-IDX = WS-COST-LAST
116070*        DESVIA PARA 2156-CHECK-RESULT
116080         GO TO 2156-CHECK-RESULT.
116090*        AVANCA AC-IDX
116100     SET AC-IDX UP BY 1.
116110*        DESVIA PARA 2156-COUNT-ONE-ROW
116120     GO TO 2156-COUNT-ONE-ROW.
116130 2156-CHECK-RESULT.
116140*        SEM LINHAS PARA A TABELA DE PRECOS/FAIXA RESOLVIDAS -
116150*        REJEITA O PEDIDO.
116160     IF WS-CNT-FILTERED = ZERO
116170*        LIGA O INDICADOR REQUEST-IS-REJECTED
116180         SET REQUEST-IS-REJECTED TO TRUE
116190*        COPIA 'NO COSTS FOUND' PARA WS-ERROR-MESSAGE
116200         MOVE 'NO COSTS FOUND' TO WS-ERROR-MESSAGE
116210     END-IF.
116220 2155-EXIT.
116230     EXIT.
116240
116250*----------------------------------------------------------*
116260* 2160 - PERCORRE AS LINHAS DE CUSTO DO TIPO DE AVARIA, NA  *
116270* ORDEM DE CARGA (SEQUENCE-ORDER / ACTIVITY-CODE), FILTRA   *
116280* PELA TABELA DE PRECOS E FAIXA SELECIONADAS (R9), ESTIMA   *
116290* CADA ATIVIDADE (R5/R6/R8) E ACUMULA OS TOTAIS (R7).       *
116300*----------------------------------------------------------*
116400 2160-ESTIMATE-ACTIVITIES.
116410*        AS CHAVES COMBINADAS (WS-FILTER-KEY-SPECIFIC/GENERIC)
116420*        JA FORAM CALCULADAS EM 2155, QUE TAMBEM GARANTIU QUE
116430*        PELO MENOS UMA LINHA DO BLOCO ATENDE AO FILTRO.
116440     MOVE ZERO TO WS-TOT-LABOR WS-TOT-MATERIAL WS-TOT-GRAND.
116590*        POSICIONA AC-IDX EM WS-COST-FIRST
116600     SET AC-IDX TO WS-COST-FIRST.
116700 2161-SCAN-COST-ROWS.
116720*        TBL-ACTCOST-FILTKEY-R E UMA VISAO REDEFINIDA DA MESMA
116730*        LINHA - AC-FLT-IDX SEMPRE ACOMPANHA AC-IDX.
116750     SET AC-FLT-IDX TO AC-IDX.
116775*        TESTA SE TBL-AC-FILTER-KEY (AC-FLT-IDX) = WS-FILTER-KE
116800     IF TBL-AC-FILTER-KEY (AC-FLT-IDX) = WS-FILTER-KEY-SPECIFIC OR
116820        TBL-AC-FILTER-KEY (AC-FLT-IDX) = WS-FILTER-KEY-GENERIC
116960*        EXECUTA 2165-ESTIMATE-ONE-ACTIVITY
117100         PERFORM 2165-ESTIMATE-ONE-ACTIVITY
117200             THRU 2165-EXIT
117300     END-IF.
117400*        TESTA SE AC-IDX = WS-COST-LAST
117500     IF AC-IDX = WS-COST-LAST
117550*        DESVIA PARA 2160-EXIT
117600         GO TO 2160-EXIT.
117650*        AVANCA AC-IDX
117700     SET AC-IDX UP BY 1.
117750*        DESVIA PARA 2161-SCAN-COST-ROWS
117800     GO TO 2161-SCAN-COST-ROWS.
117900*----------------------------------------------------------*
118000* 2165 - ESTIMA MAO DE OBRA E MATERIAL DE UMA LINHA DE      *
118100* CUSTO E IMPRIME A LINHA DE DETALHE DA ATIVIDADE.          *
118200*----------------------------------------------------------*
118300 2165-ESTIMATE-ONE-ACTIVITY.
118350*        DESLIGA O INDICADOR LABOR-ESTIMATE-PRESENT
118400     SET LABOR-ESTIMATE-PRESENT    TO FALSE.
118450*        DESLIGA O INDICADOR MATERIAL-ESTIMATE-PRESENT
118500     SET MATERIAL-ESTIMATE-PRESENT TO FALSE.
118550*        COPIA ZERO PARA WS-EST-LABOR WS-EST-MATERIAL
118600     MOVE ZERO TO WS-EST-LABOR WS-EST-MATERIAL.
118700*        MAO DE OBRA (R5) - A LINHA DE CUSTO TRAZ TRES FORMAS
118710*        POSSIVEIS DE PRECIFICAR, TESTADAS NESTA ORDEM DE
118720*        PREFERENCIA:
118730*        1) CUSTO POR UNIDADE x TAMANHO DO PEDIDO;
118740*        2) MEDIA DO CUSTO MINIMO/MAXIMO, QUANDO OS DOIS ESTAO
118750*           PRESENTES;
118760*        3) SO O CUSTO MINIMO, QUANDO SO ELE ESTA PRESENTE.
118770*        SE NENHUMA DAS FLAGS ESTIVER LIGADA, A ATIVIDADE FICA
118780*        SEM ESTIMATIVA DE MAO DE OBRA (CONTA COMO ZERO EM R7).
118800     IF TBL-AC-LABOR-UNIT-COST-FLAG (AC-IDX) = 'Y'
118850*        CALCULA WS-EST-LABOR
118900         COMPUTE WS-EST-LABOR ROUNDED =
119000             TBL-AC-LABOR-UNIT-COST (AC-IDX) * WS-RES-SIZE-BASE
119050*        LIGA O INDICADOR LABOR-ESTIMATE-PRESENT
119100         SET LABOR-ESTIMATE-PRESENT TO TRUE
119200     ELSE
119250*        TESTA SE TBL-AC-LABOR-COST-MIN-FLAG (AC-IDX) = 'Y' AND
119300         IF TBL-AC-LABOR-COST-MIN-FLAG (AC-IDX) = 'Y' AND
119400            TBL-AC-LABOR-COST-MAX-FLAG (AC-IDX) = 'Y'
119500             COMPUTE WS-EST-LABOR ROUNDED =
119600                 (TBL-AC-LABOR-COST-MIN (AC-IDX) +
119700                  TBL-AC-LABOR-COST-MAX (AC-IDX)) / 2
119800             SET LABOR-ESTIMATE-PRESENT TO TRUE
119900         ELSE
120000             IF TBL-AC-LABOR-COST-MIN-FLAG (AC-IDX) = 'Y'
120100                 MOVE TBL-AC-LABOR-COST-MIN (AC-IDX)
120200                     TO WS-EST-LABOR
120300                 SET LABOR-ESTIMATE-PRESENT TO TRUE
120400             END-IF
120500         END-IF
120600     END-IF.
120700*        MATERIAL (R6) - MESMA CADEIA DE PREFERENCIA DE R5,
120710*        APLICADA AOS CAMPOS DE CUSTO DE MATERIAL DA LINHA.
120800     IF TBL-AC-MATERIAL-UNIT-COST-FLAG (AC-IDX) = 'Y'
120850*        CALCULA WS-EST-MATERIAL
120900         COMPUTE WS-EST-MATERIAL ROUNDED =
121000             TBL-AC-MATERIAL-UNIT-COST (AC-IDX) *
121100             WS-RES-SIZE-BASE
121150*        LIGA O INDICADOR MATERIAL-ESTIMATE-PRESENT
121200         SET MATERIAL-ESTIMATE-PRESENT TO TRUE
121300     ELSE
121350*        TESTA SE TBL-AC-MATERIAL-COST-MIN-FLAG (AC-IDX) = 'Y' 
121400         IF TBL-AC-MATERIAL-COST-MIN-FLAG (AC-IDX) = 'Y' AND
121500            TBL-AC-MATERIAL-COST-MAX-FLAG (AC-IDX) = 'Y'
121600             COMPUTE WS-EST-MATERIAL ROUNDED =
121700                 (TBL-AC-MATERIAL-COST-MIN (AC-IDX) +
121800                  TBL-AC-MATERIAL-COST-MAX (AC-IDX)) / 2
121900             SET MATERIAL-ESTIMATE-PRESENT TO TRUE
122000         ELSE
122100             IF TBL-AC-MATERIAL-COST-MIN-FLAG (AC-IDX) = 'Y'
122200                 MOVE TBL-AC-MATERIAL-COST-MIN (AC-IDX)
122300                     TO WS-EST-MATERIAL
122400                 SET MATERIAL-ESTIMATE-PRESENT TO TRUE
122500             END-IF
122600         END-IF
122700     END-IF.
122800*        ACUMULA TOTAIS (R7) - AUSENTE CONTA COMO ZERO
122900     IF LABOR-ESTIMATE-PRESENT
122950*        ACUMULA EM WS-TOT-LABOR
123000         ADD WS-EST-LABOR TO WS-TOT-LABOR.
123050*        TESTA SE MATERIAL-ESTIMATE-PRESENT
123100     IF MATERIAL-ESTIMATE-PRESENT
123150*        ACUMULA EM WS-TOT-MATERIAL
123200         ADD WS-EST-MATERIAL TO WS-TOT-MATERIAL.
123250*        EXECUTA 2167-WRITE-ACTIVITY-DETAIL
123300     PERFORM 2167-WRITE-ACTIVITY-DETAIL
123400         THRU 2167-EXIT.
123500 2165-EXIT.
123600     EXIT.
123700
124050*----------------------------------------------------------*
124060* 2167 - MONTA E GRAVA A LINHA DE DETALHE DE UMA ATIVIDADE, *
124070* JA ESTIMADA POR 2165. O CODIGO/NOME SAI NO IDIOMA DO     *
124080* PEDIDO (CHAMADO 1340); OS CAMPOS DE VALOR SO APARECEM    *
124090* QUANDO A FLAG CORRESPONDENTE (2165) FICOU LIGADA.        *
124095*----------------------------------------------------------*
124100 2167-WRITE-ACTIVITY-DETAIL.
124150*        CODIGO/NOME NO IDIOMA DO PEDIDO (R1/CHAMADO 1340)
124200     MOVE SPACES TO RPT-DETAIL-LINE.
124250*        TESTA SE WS-REQ-LANGUAGE = 'EN'
124300     IF WS-REQ-LANGUAGE = 'EN'
124400         MOVE TBL-AC-ACTIVITY-CODE-EN (AC-IDX)
124500             TO RPT-DTL-ACT-CODE
124600         MOVE TBL-AC-ACTIVITY-NAME-EN (AC-IDX)
124700             TO RPT-DTL-ACT-NAME
124800     ELSE
124900         MOVE TBL-AC-ACTIVITY-CODE-NL (AC-IDX)
125000             TO RPT-DTL-ACT-CODE
125100         MOVE TBL-AC-ACTIVITY-NAME-NL (AC-IDX)
125200             TO RPT-DTL-ACT-NAME.
125250*        COPIA TBL-AC-IS-REQUIRED (AC-IDX) PARA RPT-DTL-REQUIRE
125300     MOVE TBL-AC-IS-REQUIRED (AC-IDX) TO RPT-DTL-REQUIRED.
125350*        MAO DE OBRA (R5) - EM BRANCO SE 2165 NAO LIGOU A FLAG
125400     IF LABOR-ESTIMATE-PRESENT
125450*        COPIA WS-EST-LABOR PARA RPT-DTL-LABOR
125500         MOVE WS-EST-LABOR TO RPT-DTL-LABOR
125600     ELSE
125650*        COPIA SPACES PARA RPT-DTL-LABOR
125700         MOVE SPACES TO RPT-DTL-LABOR.
125750*        MATERIAL (R6) - EM BRANCO SE 2165 NAO LIGOU A FLAG
125800     IF MATERIAL-ESTIMATE-PRESENT
125850*        COPIA WS-EST-MATERIAL PARA RPT-DTL-MATERIAL
125900         MOVE WS-EST-MATERIAL TO RPT-DTL-MATERIAL
126000     ELSE
126050*        COPIA SPACES PARA RPT-DTL-MATERIAL
126100         MOVE SPACES TO RPT-DTL-MATERIAL.
126150*        CUSTO UNITARIO DE MAO DE OBRA, SO QUANDO CADASTRADO
126200     IF TBL-AC-LABOR-UNIT-COST-FLAG (AC-IDX) = 'Y'
126300         MOVE TBL-AC-LABOR-UNIT-COST (AC-IDX)
126400             TO RPT-DTL-LABOR-UNIT
126500     ELSE
126550*        COPIA SPACES PARA RPT-DTL-LABOR-UNIT
126600         MOVE SPACES TO RPT-DTL-LABOR-UNIT.
126650*        COPIA TBL-AC-LABOR-UNIT-SYMBOL (AC-IDX) PARA RPT-DTL-L
126700     MOVE TBL-AC-LABOR-UNIT-SYMBOL (AC-IDX) TO RPT-DTL-LABOR-SYMBOL.
126750*        CUSTO UNITARIO DE MATERIAL, SO QUANDO CADASTRADO
126800     IF TBL-AC-MATERIAL-UNIT-COST-FLAG (AC-IDX) = 'Y'
126900         MOVE TBL-AC-MATERIAL-UNIT-COST (AC-IDX)
127000             TO RPT-DTL-MATERIAL-UNIT
127100     ELSE
127150*        COPIA SPACES PARA RPT-DTL-MATERIAL-UNIT
127200         MOVE SPACES TO RPT-DTL-MATERIAL-UNIT.
127300     MOVE TBL-AC-MATERIAL-UNIT-SYMBOL (AC-IDX)
127400         TO RPT-DTL-MATERIAL-SYMBOL.
127450*        FECHA A LINHA DE DETALHE DA ATIVIDADE NO RELATORIO
127500     WRITE REG-ESTRPT FROM RPT-DETAIL-LINE.
127600 2167-EXIT.
127700     EXIT.
127800 2160-EXIT.
127900     EXIT.
128000
128100*----------------------------------------------------------*
128200* 2170 - IMPRIME O BLOCO COMPLETO DO PEDIDO (CABECALHOS JA  *
128300* FORAM GRAVADOS ANTES DOS DETALHES EM 2172) E A LINHA DE   *
128400* TOTAIS.                                                   *
128500*----------------------------------------------------------*
128600 2170-WRITE-REQUEST-BLOCK.
128650*        TOTAL GERAL (R7) - SOMA SIMPLES DOS DOIS TOTAIS JA
128660*        ACUMULADOS AO LONGO DE 2160/2165.
128700     COMPUTE WS-TOT-GRAND = WS-TOT-LABOR + WS-TOT-MATERIAL.
128750*        COPIA SPACES PARA RPT-TOTALS-LINE
128800     MOVE SPACES TO RPT-TOTALS-LINE.
128850*        COPIA WS-TOT-LABOR PARA RPT-TOT-LABOR
128900     MOVE WS-TOT-LABOR    TO RPT-TOT-LABOR.
128950*        COPIA WS-TOT-MATERIAL PARA RPT-TOT-MATERIAL
129000     MOVE WS-TOT-MATERIAL TO RPT-TOT-MATERIAL.
129050*        COPIA WS-TOT-GRAND PARA RPT-TOT-GRAND
129100     MOVE WS-TOT-GRAND    TO RPT-TOT-GRAND.
129150*        GRAVA REG-ESTRPT
129200     WRITE REG-ESTRPT FROM RPT-TOTALS-LINE.
129250*        EXECUTA 9995-WRITE-BLANK-LINE
129300     PERFORM 9995-WRITE-BLANK-LINE
129310         THRU 9995-EXIT.
129400 2170-EXIT.
129500     EXIT.
129600
129700*----------------------------------------------------------*
129800* 2172 - GRAVA OS CINCO CABECALHOS DO BLOCO DO PEDIDO. ESTA *
129900* ROTINA E CHAMADA A PARTIR DE 2100 ANTES DA ESTIMATIVA DAS *
130000* ATIVIDADES (CHAMADO 1340).                                *
130100*----------------------------------------------------------*
130200 2172-WRITE-REQUEST-HEADERS.
130220*        CINCO LINHAS FIXAS: NUMERO DO PEDIDO, TIPO DE AVARIA
130230*        RESOLVIDO, ANO DA TABELA DE PRECOS USADA, FAIXA DE
130240*        SEVERIDADE ESCOLHIDA E O TAMANHO JA CONVERTIDO.
130300     MOVE SPACES TO RPT-HDR-REQUEST.
130350*        COPIA WS-REQ-REQUEST-ID PARA RPT-REQ-ID
130400     MOVE WS-REQ-REQUEST-ID TO RPT-REQ-ID.
130450*        GRAVA REG-ESTRPT
130500     WRITE REG-ESTRPT FROM RPT-HDR-REQUEST.
130600
130650*        COPIA SPACES PARA RPT-HDR-TYPE
130700     MOVE SPACES TO RPT-HDR-TYPE.
130750*        COPIA WS-RES-CODE-USED PARA RPT-CODE-USED
130800     MOVE WS-RES-CODE-USED  TO RPT-CODE-USED.
130850*        COPIA WS-REQ-LANGUAGE PARA RPT-LANGUAGE
130900     MOVE WS-REQ-LANGUAGE   TO RPT-LANGUAGE.
130950*        GRAVA REG-ESTRPT
131000     WRITE REG-ESTRPT FROM RPT-HDR-TYPE.
131100
131150*        COPIA SPACES PARA RPT-HDR-YEAR
131200     MOVE SPACES TO RPT-HDR-YEAR.
131250*        COPIA WS-RES-YEAR-USED PARA RPT-PRICE-YEAR
131300     MOVE WS-RES-YEAR-USED TO RPT-PRICE-YEAR.
131350*        GRAVA REG-ESTRPT
131400     WRITE REG-ESTRPT FROM RPT-HDR-YEAR.
131500
131550*        COPIA SPACES PARA RPT-HDR-BAND
131600     MOVE SPACES TO RPT-HDR-BAND.
131650*        COPIA WS-RES-BAND-LABEL PARA RPT-BAND-LABEL
131700     MOVE WS-RES-BAND-LABEL       TO RPT-BAND-LABEL.
131750*        COPIA WS-RES-BAND-MIN PARA RPT-BAND-MIN
131800     MOVE WS-RES-BAND-MIN         TO RPT-BAND-MIN.
131850*        COPIA WS-RES-BAND-MAX PARA RPT-BAND-MAX
131900     MOVE WS-RES-BAND-MAX         TO RPT-BAND-MAX.
131950*        COPIA WS-RES-BAND-UNIT-SYMBOL PARA RPT-BAND-UNIT
132000     MOVE WS-RES-BAND-UNIT-SYMBOL TO RPT-BAND-UNIT.
132050*        GRAVA REG-ESTRPT
132100     WRITE REG-ESTRPT FROM RPT-HDR-BAND.
132200
132250*        COPIA SPACES PARA RPT-HDR-SIZE
132300     MOVE SPACES TO RPT-HDR-SIZE.
132350*        COPIA WS-REQ-SIZE-VALUE PARA RPT-SIZE-VALUE
132400     MOVE WS-REQ-SIZE-VALUE  TO RPT-SIZE-VALUE.
132450*        COPIA WS-REQ-UNIT-SYMBOL PARA RPT-SIZE-UNIT
132500     MOVE WS-REQ-UNIT-SYMBOL TO RPT-SIZE-UNIT.
132550*        COPIA WS-RES-SIZE-BASE PARA RPT-SIZE-BASE
132600     MOVE WS-RES-SIZE-BASE   TO RPT-SIZE-BASE.
132650*        GRAVA REG-ESTRPT
132700     WRITE REG-ESTRPT FROM RPT-HDR-SIZE.
132800 2172-EXIT.
132900     EXIT.
133000
133100*----------------------------------------------------------*
133200* 9000 - IMPRIME O RESUMO DE FIM DE LOTE (BATCH FLOW        *
133300* PASSO 3): PEDIDOS LIDOS, ESTIMADOS E REJEITADOS.          *
133400*----------------------------------------------------------*
133500 9000-WRITE-RUN-SUMMARY.
133520*        EXECUTA 9995-WRITE-BLANK-LINE
133540     PERFORM 9995-WRITE-BLANK-LINE
133545         THRU 9995-EXIT.
133550*        MONTA O CARIMBO MM/DD/YY DO CABECALHO A PARTIR DE
133555*        WS-RUN-DATE-R (CAPTURADA EM 1000-INITIALIZE-RUN)
133560     MOVE WS-RUN-DATE-MM TO WS-RDD-MM.
133565     MOVE WS-RUN-DATE-DD TO WS-RDD-DD.
133570     MOVE WS-RUN-DATE-YY TO WS-RDD-YY.
133575     MOVE WS-RUN-DATE-DISPLAY TO RPT-SUM-RUN-DATE.
133650*        GRAVA REG-ESTRPT
133700     WRITE REG-ESTRPT FROM RPT-SUMMARY-HDR.
133750*        LINHA 1 - TOTAL DE PEDIDOS LIDOS NO LOTE
133800     MOVE SPACES TO RPT-SUMMARY-LINE.
133850*        COPIA 'REQUESTS READ:' PARA RPT-SUM-LABEL
133900     MOVE 'REQUESTS READ:' TO RPT-SUM-LABEL.
133950*        COPIA WS-CNT-READ PARA RPT-SUM-VALUE
134000     MOVE WS-CNT-READ      TO RPT-SUM-VALUE.
134050*        GRAVA REG-ESTRPT
134100     WRITE REG-ESTRPT FROM RPT-SUMMARY-LINE.
134150*        LINHA 2 - TOTAL DE PEDIDOS ESTIMADOS COM SUCESSO
134200     MOVE SPACES TO RPT-SUMMARY-LINE.
134250*        COPIA 'REQUESTS ESTIMATED:' PARA RPT-SUM-LABEL
134300     MOVE 'REQUESTS ESTIMATED:' TO RPT-SUM-LABEL.
134350*        COPIA WS-CNT-ESTIMATED PARA RPT-SUM-VALUE
134400     MOVE WS-CNT-ESTIMATED      TO RPT-SUM-VALUE.
134450*        GRAVA REG-ESTRPT
134500     WRITE REG-ESTRPT FROM RPT-SUMMARY-LINE.
134550*        LINHA 3 - TOTAL DE PEDIDOS REJEITADOS (R1-R4,R9)
134600     MOVE SPACES TO RPT-SUMMARY-LINE.
134650*        COPIA 'REQUESTS REJECTED:' PARA RPT-SUM-LABEL
134700     MOVE 'REQUESTS REJECTED:' TO RPT-SUM-LABEL.
134750*        COPIA WS-CNT-REJECTED PARA RPT-SUM-VALUE
134800     MOVE WS-CNT-REJECTED      TO RPT-SUM-VALUE.
134850*        GRAVA REG-ESTRPT
134900     WRITE REG-ESTRPT FROM RPT-SUMMARY-LINE.
135000 9000-EXIT.
135100     EXIT.
135200
135300*----------------------------------------------------------*
135400* 9900 - FECHA OS ARQUIVOS E ENCERRA O LOTE.                *
135500*----------------------------------------------------------*
135600 9900-END-RUN.
135650*        FECHA NA MESMA ORDEM EM QUE FORAM ABERTOS EM 1000.
135700     CLOSE DAMTYPE-FILE
135800           UNIT-FILE
135900           SEVBAND-FILE
136000           PRCBOOK-FILE
136100           ACTCOST-FILE
136200           ESTREQ-FILE
136300           ESTRPT-FILE.
136400 9900-EXIT.
136500     EXIT.
136550
136600*----------------------------------------------------------*
136650* 9995 - GRAVA LINHA EM BRANCO SEPARADORA DE BLOCOS, VIA    *
136700* REG-ESTRPT-CC.  A LINHA EM BRANCO NAO TEM TEXTO POSICIO- *
136750* NADO EM COLUNA FIXA, POR ISSO PODE SER MONTADA PELO BYTE *
136800* DE CONTROLE DE CARRETA SEPARADO DO CORPO SEM DESLOCAR    *
136850* NENHUMA COLUNA DE CONTEUDO (R1-R9 / REPORTS).            *
136900*----------------------------------------------------------*
136950 9995-WRITE-BLANK-LINE.
137000     MOVE SPACES TO RPT-CARRIAGE-BYTE.
137050     MOVE SPACES TO RPT-BODY.
137100     WRITE REG-ESTRPT.
137150 9995-EXIT.
137200     EXIT.
